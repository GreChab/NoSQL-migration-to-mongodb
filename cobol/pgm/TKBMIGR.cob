000100****************************************************************
000200 IDENTIFICATION DIVISION.
000300****************************************************************
000400 PROGRAM-ID.     TKBMIGR IS INITIAL.
000500 AUTHOR.         D S MASOOD.
000600 INSTALLATION.   DATA PROCESSING - TICKET BOOKING SYSTEM.
000700 DATE-WRITTEN.   03 MAY 2003.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  ONE-SHOT BATCH THAT COPIES THE OLD GENERATION OF
001200*               THE EVENT, TICKET AND USER MASTER FILES TO THE
001300*               NEW GENERATION. RUN ONLY WHEN UPSI SWITCH 0 IS
001400*               SET ON BY THE JCL/OCL - OTHERWISE THE PROGRAM
001500*               DISPLAYS A MESSAGE AND ENDS WITHOUT TOUCHING ANY
001600*               FILE.
001700*
001800*----------------------------------------------------------------
001900* HISTORY OF MODIFICATION:
002000*----------------------------------------------------------------
002100* TKB0018 - DSM - 03/05/2003 - INITIAL VERSION.
002200* TKB0079 - RDK - 14/01/2005 - REQ 5830 - NO CHANGE TO DATE       TKB0079
002300*                              HANDLING - SOURCE AND TARGET       TKB0079
002400*                              GENERATIONS BOTH CARRY 4-DIGIT     TKB0079
002500*                              CENTURY DATES.                     TKB0079
002600*----------------------------------------------------------------
002700 EJECT
002800****************************************************************
002900 ENVIRONMENT DIVISION.
003000****************************************************************
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-AS400.
003300 OBJECT-COMPUTER. IBM-AS400.
003400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003500                   UPSI-0 IS UPSI-SWITCH-0
003600                     ON  STATUS IS MIGR-ENABLED
003700                     OFF STATUS IS MIGR-DISABLED.
003800
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT TKBSEVT ASSIGN TO TKBSEVT
004200            ORGANIZATION      IS SEQUENTIAL
004300            FILE STATUS       IS WK-C-FILE-STATUS.
004400     SELECT TKBSUSR ASSIGN TO TKBSUSR
004500            ORGANIZATION      IS SEQUENTIAL
004600            FILE STATUS       IS WK-C-FILE-STATUS.
004700     SELECT TKBSTKT ASSIGN TO TKBSTKT
004800            ORGANIZATION      IS SEQUENTIAL
004900            FILE STATUS       IS WK-C-FILE-STATUS.
005000     SELECT TKBTEVT ASSIGN TO TKBTEVT
005100            ORGANIZATION      IS SEQUENTIAL
005200            FILE STATUS       IS WK-C-FILE-STATUS.
005300     SELECT TKBTUSR ASSIGN TO TKBTUSR
005400            ORGANIZATION      IS SEQUENTIAL
005500            FILE STATUS       IS WK-C-FILE-STATUS.
005600     SELECT TKBTTKT ASSIGN TO TKBTTKT
005700            ORGANIZATION      IS SEQUENTIAL
005800            FILE STATUS       IS WK-C-FILE-STATUS.
005900 EJECT
006000****************************************************************
006100 DATA DIVISION.
006200****************************************************************
006300 FILE SECTION.
006400****************************************************************
006500 FD  TKBSEVT
006600     LABEL RECORDS ARE OMITTED
006700     DATA RECORD IS TKB-EVENT-RECORD.
006800     COPY TKBEVNT.
006900
007000 FD  TKBSUSR
007100     LABEL RECORDS ARE OMITTED
007200     DATA RECORD IS TKB-USER-RECORD.
007300     COPY TKBUSER.
007400
007500 FD  TKBSTKT
007600     LABEL RECORDS ARE OMITTED
007700     DATA RECORD IS TKB-TICKET-RECORD.
007800     COPY TKBTCKT.
007900
008000 FD  TKBTEVT
008100     LABEL RECORDS ARE OMITTED
008200     DATA RECORD IS TGT-EVENT-RECORD.
008300 01  TGT-EVENT-RECORD                   PIC X(66).
008400
008500 FD  TKBTUSR
008600     LABEL RECORDS ARE OMITTED
008700     DATA RECORD IS TGT-USER-RECORD.
008800 01  TGT-USER-RECORD                    PIC X(89).
008900
009000 FD  TKBTTKT
009100     LABEL RECORDS ARE OMITTED
009200     DATA RECORD IS TGT-TICKET-RECORD.
009300 01  TGT-TICKET-RECORD                  PIC X(32).
009400 EJECT
009500****************************************************************
009600 WORKING-STORAGE SECTION.
009700****************************************************************
009800 01  FILLER                          PIC X(24)  VALUE
009900         "** PROGRAM TKBMIGR   **".
010000
010100* ------------------ PROGRAM WORKING STORAGE -------------------*
010200 01  WK-C-COMMON.
010300     COPY TKBCWMS.
010400
010500 01  WK-C-WORK-AREA.
010600     05  WK-C-EOF-SW                 PIC X(01).
010700         88  WK-C-NOT-AT-EOF                VALUE "N".
010800         88  WK-C-AT-EOF                    VALUE "Y".
010900     05  WK-C-FOUND-SW               PIC X(01).
011000         88  WK-C-ROW-FOUND                 VALUE "Y".
011100         88  WK-C-ROW-NOT-FOUND             VALUE "N".
011200     05  WK-C-EVENTS-COPIED          PIC 9(07) COMP.
011300     05  WK-C-TICKETS-COPIED         PIC 9(07) COMP.
011400     05  WK-C-USERS-COPIED           PIC 9(07) COMP.
011500     05  FILLER                      PIC X(10).
011600
011700* -------------- IN-MEMORY SOURCE USER/TICKET TABLES ------------*
011800* LOADED ONCE AT THE START OF THE RUN SO THAT THE TICKETS AND
011900* USER NAME/E-MAIL/BALANCE FOR EACH EVENT CAN BE PULLED WITHOUT
012000* RE-READING TKBSUSR/TKBSTKT FOR EVERY EVENT ON TKBSEVT.
012100 01  WK-C-SOURCE-TABLES.
012200     05  WK-C-SRC-USER-COUNT         PIC 9(04) COMP.
012300     05  WK-C-SRC-USER-TAB OCCURS 9999 TIMES
012400                 INDEXED BY WK-C-SRC-USER-IDX.
012500         10  WK-S-USER-ID            PIC 9(09).
012600         10  WK-S-USER-NAME          PIC X(30).
012700         10  WK-S-USER-EMAIL         PIC X(40).
012800         10  WK-S-ACCT-FLAG          PIC X(01).
012900         10  WK-S-ACCT-MONEY         PIC S9(7)V99.
013000         10  WK-S-COPIED-SW          PIC X(01).
013100             88  WK-S-ALREADY-COPIED        VALUE "Y".
013200             88  WK-S-NOT-YET-COPIED        VALUE "N".
013300     05  WK-C-SRC-TICKET-COUNT       PIC 9(04) COMP.
013400     05  WK-C-SRC-TICKET-TAB OCCURS 9999 TIMES
013500                 INDEXED BY WK-C-SRC-TICKET-IDX.
013600         10  WK-S-TICKET-ID          PIC 9(09).
013700         10  WK-S-TICKET-USER-ID     PIC 9(09).
013800         10  WK-S-TICKET-EVENT-ID    PIC 9(09).
013900         10  WK-S-TICKET-PLACE       PIC 9(04).
014000         10  WK-S-TICKET-CATEGORY    PIC X(01).
014100     05  FILLER                      PIC X(10).
014200
014300* RAW ALTERNATE VIEW OF A SOURCE USER TABLE ENTRY - USED WHEN
014400* BUILDING THE TARGET USER RECORD IMAGE FIELD BY FIELD BELOW.
014500 01  WK-C-BUILD-USER-RECORD.
014600     05  BU-USER-ID                  PIC 9(09).
014700     05  BU-USER-NAME                PIC X(30).
014800     05  BU-USER-EMAIL               PIC X(40).
014900     05  BU-ACCT-FLAG                PIC X(01).
015000     05  BU-ACCT-MONEY               PIC S9(7)V99.
015100 01  WK-C-BUILD-USER-RAW REDEFINES WK-C-BUILD-USER-RECORD.
015200     05  FILLER                      PIC X(89).
015300
015400 01  WK-C-BUILD-TICKET-RECORD.
015500     05  BT-TICKET-ID                PIC 9(09).
015600     05  BT-TICKET-USER-ID           PIC 9(09).
015700     05  BT-TICKET-EVENT-ID          PIC 9(09).
015800     05  BT-TICKET-PLACE             PIC 9(04).
015900     05  BT-TICKET-CATEGORY          PIC X(01).
016000 01  WK-C-BUILD-TICKET-RAW REDEFINES WK-C-BUILD-TICKET-RECORD.
016100     05  FILLER                      PIC X(32).
016200 EJECT
016300****************************************************************
016400 PROCEDURE DIVISION.
016500****************************************************************
016600 MAIN-MODULE.
016700     PERFORM A000-START-PROGRAM-ROUTINE
016800        THRU A099-START-PROGRAM-ROUTINE-EX.
016900     GOBACK.
017000
017100*----------------------------------------------------------------
017200 A000-START-PROGRAM-ROUTINE.
017300*----------------------------------------------------------------
017400     IF  MIGR-DISABLED
017500         DISPLAY "TKBMIGR - MIGRATION SWITCH OFF - NO ACTION"
017600         GO TO A099-START-PROGRAM-ROUTINE-EX.
017700
017800     MOVE ZERO                       TO WK-C-EVENTS-COPIED
017900                                        WK-C-TICKETS-COPIED
018000                                        WK-C-USERS-COPIED.
018100
018200     PERFORM A100-OPEN-ALL-FILES THRU A199-OPEN-ALL-FILES-EX.
018300     PERFORM A200-LOAD-SOURCE-TABLES THRU A299-LOAD-SOURCE-TABLES-EX.
018400     PERFORM A300-COPY-EVENTS THRU A399-COPY-EVENTS-EX.
018500     PERFORM A900-CLOSE-ALL-FILES THRU A999-CLOSE-ALL-FILES-EX.
018600
018700     DISPLAY "TKBMIGR - EVENTS  COPIED - " WK-C-EVENTS-COPIED.
018800     DISPLAY "TKBMIGR - TICKETS COPIED - " WK-C-TICKETS-COPIED.
018900     DISPLAY "TKBMIGR - USERS   COPIED - " WK-C-USERS-COPIED.
019000*----------------------------------------------------------------
019100 A099-START-PROGRAM-ROUTINE-EX.
019200*----------------------------------------------------------------
019300     EXIT.
019400 EJECT
019500*----------------------------------------------------------------
019600 A100-OPEN-ALL-FILES.
019700*----------------------------------------------------------------
019800     OPEN INPUT  TKBSEVT TKBSUSR TKBSTKT.
019900     OPEN OUTPUT TKBTEVT TKBTUSR TKBTTKT.
020000     IF  NOT WK-C-SUCCESSFUL
020100         DISPLAY "TKBMIGR - OPEN FILE ERROR"
020200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020300     END-IF.
020400*----------------------------------------------------------------
020500 A199-OPEN-ALL-FILES-EX.
020600*----------------------------------------------------------------
020700     EXIT.
020800 EJECT
020900*----------------------------------------------------------------
021000 A200-LOAD-SOURCE-TABLES.
021100*----------------------------------------------------------------
021200     MOVE ZERO                       TO WK-C-SRC-USER-COUNT.
021300     MOVE "N"                        TO WK-C-EOF-SW.
021400     READ TKBSUSR.
021500     IF  WK-C-END-OF-FILE
021600         MOVE "Y"                    TO WK-C-EOF-SW.
021700 A210-LOAD-USER-LOOP.
021800     IF  WK-C-AT-EOF
021900         GO TO A220-LOAD-USER-DONE.
022000     ADD 1                           TO WK-C-SRC-USER-COUNT.
022100     SET WK-C-SRC-USER-IDX           TO WK-C-SRC-USER-COUNT.
022200     MOVE USER-ID      TO WK-S-USER-ID(WK-C-SRC-USER-IDX).
022300     MOVE USER-NAME    TO WK-S-USER-NAME(WK-C-SRC-USER-IDX).
022400     MOVE USER-EMAIL   TO WK-S-USER-EMAIL(WK-C-SRC-USER-IDX).
022500     MOVE ACCT-FLAG    TO WK-S-ACCT-FLAG(WK-C-SRC-USER-IDX).
022600     MOVE ACCT-MONEY   TO WK-S-ACCT-MONEY(WK-C-SRC-USER-IDX).
022700     MOVE "N"          TO WK-S-COPIED-SW(WK-C-SRC-USER-IDX).
022800     READ TKBSUSR.
022900     IF  WK-C-END-OF-FILE
023000         MOVE "Y"                    TO WK-C-EOF-SW.
023100     GO TO A210-LOAD-USER-LOOP.
023200 A220-LOAD-USER-DONE.
023300
023400     MOVE ZERO                       TO WK-C-SRC-TICKET-COUNT.
023500     MOVE "N"                        TO WK-C-EOF-SW.
023600     READ TKBSTKT.
023700     IF  WK-C-END-OF-FILE
023800         MOVE "Y"                    TO WK-C-EOF-SW.
023900 A230-LOAD-TICKET-LOOP.
024000     IF  WK-C-AT-EOF
024100         GO TO A299-LOAD-SOURCE-TABLES-EX.
024200     ADD 1                           TO WK-C-SRC-TICKET-COUNT.
024300     SET WK-C-SRC-TICKET-IDX         TO WK-C-SRC-TICKET-COUNT.
024400     MOVE TICKET-ID          TO
024500             WK-S-TICKET-ID(WK-C-SRC-TICKET-IDX).
024600     MOVE TICKET-USER-ID     TO
024700             WK-S-TICKET-USER-ID(WK-C-SRC-TICKET-IDX).
024800     MOVE TICKET-EVENT-ID    TO
024900             WK-S-TICKET-EVENT-ID(WK-C-SRC-TICKET-IDX).
025000     MOVE TICKET-PLACE       TO
025100             WK-S-TICKET-PLACE(WK-C-SRC-TICKET-IDX).
025200     MOVE TICKET-CATEGORY    TO
025300             WK-S-TICKET-CATEGORY(WK-C-SRC-TICKET-IDX).
025400     READ TKBSTKT.
025500     IF  WK-C-END-OF-FILE
025600         MOVE "Y"                    TO WK-C-EOF-SW.
025700     GO TO A230-LOAD-TICKET-LOOP.
025800*----------------------------------------------------------------
025900 A299-LOAD-SOURCE-TABLES-EX.
026000*----------------------------------------------------------------
026100     EXIT.
026200 EJECT
026300*----------------------------------------------------------------
026400 A300-COPY-EVENTS.
026500*----------------------------------------------------------------
026600     MOVE "N"                        TO WK-C-EOF-SW.
026700     READ TKBSEVT.
026800     IF  WK-C-END-OF-FILE
026900         MOVE "Y"                    TO WK-C-EOF-SW.
027000 A310-COPY-EVENTS-LOOP.
027100     IF  WK-C-AT-EOF
027200         GO TO A399-COPY-EVENTS-EX.
027300
027400     WRITE TGT-EVENT-RECORD         FROM TKB-EVENT-RECORD.
027500     ADD 1                           TO WK-C-EVENTS-COPIED.
027600
027700     PERFORM B100-COPY-EVENT-TICKETS
027800        THRU B199-COPY-EVENT-TICKETS-EX.
027900
028000     READ TKBSEVT.
028100     IF  WK-C-END-OF-FILE
028200         MOVE "Y"                    TO WK-C-EOF-SW.
028300     GO TO A310-COPY-EVENTS-LOOP.
028400*----------------------------------------------------------------
028500 A399-COPY-EVENTS-EX.
028600*----------------------------------------------------------------
028700     EXIT.
028800 EJECT
028900*----------------------------------------------------------------
029000 A900-CLOSE-ALL-FILES.
029100*----------------------------------------------------------------
029200     CLOSE TKBSEVT TKBSUSR TKBSTKT TKBTEVT TKBTUSR TKBTTKT.
029300*----------------------------------------------------------------
029400 A999-CLOSE-ALL-FILES-EX.
029500*----------------------------------------------------------------
029600     EXIT.
029700 EJECT
029800*----------------------------------------------------------------
029900 B100-COPY-EVENT-TICKETS.
030000*----------------------------------------------------------------
030100     SET WK-C-SRC-TICKET-IDX         TO 1.
030200 B110-SCAN-TICKET-LOOP.
030300     IF  WK-C-SRC-TICKET-IDX > WK-C-SRC-TICKET-COUNT
030400         GO TO B199-COPY-EVENT-TICKETS-EX.
030500     IF  WK-S-TICKET-EVENT-ID(WK-C-SRC-TICKET-IDX) NOT =
030600             EVENT-ID
030700         GO TO B120-SCAN-TICKET-NEXT.
030800
030900     MOVE WK-S-TICKET-ID(WK-C-SRC-TICKET-IDX)
031000                                     TO BT-TICKET-ID.
031100     MOVE WK-S-TICKET-USER-ID(WK-C-SRC-TICKET-IDX)
031200                                     TO BT-TICKET-USER-ID.
031300     MOVE WK-S-TICKET-EVENT-ID(WK-C-SRC-TICKET-IDX)
031400                                     TO BT-TICKET-EVENT-ID.
031500     MOVE WK-S-TICKET-PLACE(WK-C-SRC-TICKET-IDX)
031600                                     TO BT-TICKET-PLACE.
031700     MOVE WK-S-TICKET-CATEGORY(WK-C-SRC-TICKET-IDX)
031800                                     TO BT-TICKET-CATEGORY.
031900     WRITE TGT-TICKET-RECORD         FROM WK-C-BUILD-TICKET-RAW.
032000     ADD 1                           TO WK-C-TICKETS-COPIED.
032100
032200     PERFORM C100-COPY-TICKET-OWNER THRU C199-COPY-TICKET-OWNER-EX.
032300
032400 B120-SCAN-TICKET-NEXT.
032500     SET WK-C-SRC-TICKET-IDX UP BY 1.
032600     GO TO B110-SCAN-TICKET-LOOP.
032700*----------------------------------------------------------------
032800 B199-COPY-EVENT-TICKETS-EX.
032900*----------------------------------------------------------------
033000     EXIT.
033100 EJECT
033200*----------------------------------------------------------------
033300 C100-COPY-TICKET-OWNER.
033400*----------------------------------------------------------------
033500*    COPY THE OWNING USER'S NAME, E-MAIL, AND BALANCE (ONLY WHEN
033600*    AN ACCOUNT IS PRESENT) TO THE TARGET USER MASTER - ONCE PER
033700*    USER, NO MATTER HOW MANY TICKETS THAT USER HOLDS.
033800     MOVE "N"                        TO WK-C-FOUND-SW.
033900     SET WK-C-SRC-USER-IDX           TO 1.
034000 C110-FIND-OWNER-LOOP.
034100     IF  WK-C-SRC-USER-IDX > WK-C-SRC-USER-COUNT
034200         GO TO C199-COPY-TICKET-OWNER-EX.
034300     IF  WK-S-USER-ID(WK-C-SRC-USER-IDX) =
034400             WK-S-TICKET-USER-ID(WK-C-SRC-TICKET-IDX)
034500         MOVE "Y"                    TO WK-C-FOUND-SW
034600         GO TO C120-FIND-OWNER-DONE.
034700     SET WK-C-SRC-USER-IDX UP BY 1.
034800     GO TO C110-FIND-OWNER-LOOP.
034900 C120-FIND-OWNER-DONE.
035000     IF  WK-C-ROW-NOT-FOUND
035100         GO TO C199-COPY-TICKET-OWNER-EX.
035200     IF  WK-S-ALREADY-COPIED(WK-C-SRC-USER-IDX)
035300         GO TO C199-COPY-TICKET-OWNER-EX.
035400
035500     MOVE WK-S-USER-ID(WK-C-SRC-USER-IDX)    TO BU-USER-ID.
035600     MOVE WK-S-USER-NAME(WK-C-SRC-USER-IDX)  TO BU-USER-NAME.
035700     MOVE WK-S-USER-EMAIL(WK-C-SRC-USER-IDX) TO BU-USER-EMAIL.
035800     IF  WK-S-ACCT-FLAG(WK-C-SRC-USER-IDX) = "Y"
035900         MOVE "Y"                    TO BU-ACCT-FLAG
036000         MOVE WK-S-ACCT-MONEY(WK-C-SRC-USER-IDX) TO BU-ACCT-MONEY
036100     ELSE
036200         MOVE "N"                    TO BU-ACCT-FLAG
036300         MOVE ZERO                   TO BU-ACCT-MONEY
036400     END-IF.
036500     WRITE TGT-USER-RECORD           FROM WK-C-BUILD-USER-RAW.
036600     ADD 1                           TO WK-C-USERS-COPIED.
036700     MOVE "Y"               TO WK-S-COPIED-SW(WK-C-SRC-USER-IDX).
036800*----------------------------------------------------------------
036900 C199-COPY-TICKET-OWNER-EX.
037000*----------------------------------------------------------------
037100     EXIT.
037200****************************************************************
