000100****************************************************************
000200 IDENTIFICATION DIVISION.
000300****************************************************************
000400 PROGRAM-ID.     TKBXNID.
000500 AUTHOR.         R H LACOMBE.
000600 INSTALLATION.   DATA PROCESSING - TICKET BOOKING SYSTEM.
000700 DATE-WRITTEN.   14 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS ROUTINE RETURNS THE NEXT UNUSED KEY FOR A
001200*               GIVEN DOMAIN (USER, EVENT OR TICKET) BY READING
001300*               AND INCREMENTING THE LAST-USED-KEY CONTROL
001400*               RECORD IN TKBNKEY. IT IS CALLED BY TKBBOOK,
001500*               TKBEVMT AND TKBUSMT WHENEVER A NEW MASTER
001600*               RECORD IS ABOUT TO BE CREATED.
001700*
001800*----------------------------------------------------------------
001900* HISTORY OF MODIFICATION:
002000*----------------------------------------------------------------
002100* TKB0007 - RHL - 14/03/1991 - INITIAL VERSION.
002200* TKB0030 - RHL - 02/02/1999 - Y2K REVIEW - NO DATE FIELDS ON    TKB0030
002300*                              THIS RECORD, NO CHANGE REQUIRED.  TKB0030
002400* TKB0099 - DSM - 19/07/2011 - REQ 7410 - INITIALISE A DOMAIN    TKB0099
002500*                              RECORD FROM ZERO WHEN IT IS NOT   TKB0099
002600*                              YET ON FILE INSTEAD OF ABENDING.  TKB0099
002700*----------------------------------------------------------------
002800 EJECT
002900****************************************************************
003000 ENVIRONMENT DIVISION.
003100****************************************************************
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-AS400.
003400 OBJECT-COMPUTER. IBM-AS400.
003500 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
003600
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT TKBNKEY ASSIGN TO DATABASE-TKBNKEY
004000            ORGANIZATION      IS INDEXED
004100            ACCESS MODE       IS DYNAMIC
004200            RECORD KEY        IS NKEY-DOMAIN
004300            FILE STATUS       IS WK-C-FILE-STATUS.
004400 EJECT
004500****************************************************************
004600 DATA DIVISION.
004700****************************************************************
004800 FILE SECTION.
004900****************************************************************
005000 FD  TKBNKEY
005100     LABEL RECORDS ARE OMITTED
005200     DATA RECORD IS TKB-NKEY-RECORD.
005300 01  TKB-NKEY-RECORD.
005400     05  NKEY-DOMAIN                 PIC X(01).
005500         88  NKEY-USER-DOMAIN               VALUE "U".
005600         88  NKEY-EVENT-DOMAIN              VALUE "E".
005700         88  NKEY-TICKET-DOMAIN             VALUE "T".
005800     05  NKEY-LAST-USED              PIC 9(09).
005900     05  FILLER                      PIC X(05).
006000 01  TKB-NKEY-RECORD-RAW REDEFINES TKB-NKEY-RECORD.
006100     05  FILLER                      PIC X(15).
006200
006300****************************************************************
006400 WORKING-STORAGE SECTION.
006500****************************************************************
006600 01  FILLER                          PIC X(24)  VALUE
006700         "** PROGRAM TKBXNID   **".
006800
006900* ------------------ PROGRAM WORKING STORAGE -------------------*
007000 01  WK-C-COMMON.
007100     COPY TKBCWMS.
007200
007300 01  WK-C-WORK-AREA.
007400     05  WK-C-NEW-DOMAIN-SW          PIC X(01).
007500         88  WK-C-NEW-DOMAIN                VALUE "Y".
007600         88  WK-C-OLD-DOMAIN                VALUE "N".
007700     05  FILLER                      PIC X(10).
007800 01  WK-C-WORK-AREA-RAW REDEFINES WK-C-WORK-AREA.
007900     05  FILLER                      PIC X(11).
008000
008100****************************************************************
008200 LINKAGE SECTION.
008300****************************************************************
008400 01  WK-C-XNID-RECORD.
008500     05  WK-C-XNID-INPUT.
008600         10  WK-C-XNID-DOMAIN        PIC X(01).
008700     05  WK-C-XNID-OUTPUT.
008800         10  WK-C-XNID-NEXT-KEY      PIC 9(09).
008900         10  WK-C-XNID-ERROR-CD      PIC X(07).
009000     05  FILLER                      PIC X(05).
009100 01  WK-C-XNID-RECORD-RAW REDEFINES WK-C-XNID-RECORD.
009200     05  FILLER                      PIC X(22).
009300 EJECT
009400****************************************************************
009500 PROCEDURE DIVISION USING WK-C-XNID-RECORD.
009600****************************************************************
009700 MAIN-MODULE.
009800     PERFORM A000-PROCESS-CALLED-ROUTINE
009900        THRU A099-PROCESS-CALLED-ROUTINE-EX.
010000     PERFORM Z000-END-PROGRAM-ROUTINE
010100        THRU Z099-END-PROGRAM-ROUTINE-EX.
010200     GOBACK.
010300
010400*----------------------------------------------------------------
010500 A000-PROCESS-CALLED-ROUTINE.
010600*----------------------------------------------------------------
010700     OPEN I-O TKBNKEY.
010800     IF  NOT WK-C-SUCCESSFUL
010900         DISPLAY "TKBXNID - OPEN FILE ERROR - TKBNKEY"
011000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011100         MOVE "COM0206"              TO WK-C-XNID-ERROR-CD
011200         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
011300
011400     INITIALIZE WK-C-XNID-OUTPUT.
011500     MOVE "N"                        TO WK-C-NEW-DOMAIN-SW.
011600     MOVE WK-C-XNID-DOMAIN           TO NKEY-DOMAIN.
011700     READ TKBNKEY KEY IS NKEY-DOMAIN.
011800     IF  WK-C-RECORD-NOT-FOUND
011900         MOVE "Y"                    TO WK-C-NEW-DOMAIN-SW
012000         MOVE ZERO                   TO NKEY-LAST-USED
012100     ELSE
012200         IF  NOT WK-C-SUCCESSFUL
012300             DISPLAY "TKBXNID - READ FILE ERROR - TKBNKEY"
012400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012500             MOVE "COM0206"          TO WK-C-XNID-ERROR-CD
012600             GO TO A099-PROCESS-CALLED-ROUTINE-EX
012700         END-IF
012800     END-IF.
012900
013000     ADD 1                           TO NKEY-LAST-USED.
013100     MOVE NKEY-LAST-USED             TO WK-C-XNID-NEXT-KEY.
013200
013300     IF  WK-C-NEW-DOMAIN
013400         WRITE TKB-NKEY-RECORD
013500     ELSE
013600         REWRITE TKB-NKEY-RECORD
013700     END-IF.
013800
013900     IF  NOT WK-C-SUCCESSFUL
014000         DISPLAY "TKBXNID - WRITE/REWRITE ERROR - TKBNKEY"
014100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014200         MOVE "COM0206"              TO WK-C-XNID-ERROR-CD
014300     END-IF.
014400
014500*----------------------------------------------------------------
014600 A099-PROCESS-CALLED-ROUTINE-EX.
014700*----------------------------------------------------------------
014800     EXIT.
014900
015000*----------------------------------------------------------------
015100 Z000-END-PROGRAM-ROUTINE.
015200*----------------------------------------------------------------
015300     CLOSE TKBNKEY.
015400     IF  NOT WK-C-SUCCESSFUL
015500         DISPLAY "TKBXNID - CLOSE FILE ERROR - TKBNKEY"
015600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015700     END-IF.
015800
015900*----------------------------------------------------------------
016000 Z099-END-PROGRAM-ROUTINE-EX.
016100*----------------------------------------------------------------
016200     EXIT.
016300****************************************************************
