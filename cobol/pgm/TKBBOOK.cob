000100****************************************************************
000200 IDENTIFICATION DIVISION.
000300****************************************************************
000400 PROGRAM-ID.     TKBBOOK.
000500 AUTHOR.         R H LACOMBE.
000600 INSTALLATION.   DATA PROCESSING - TICKET BOOKING SYSTEM.
000700 DATE-WRITTEN.   15 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE THAT BOOKS OR CANCELS
001200*               A TICKET AGAINST THE IN-MEMORY USER, EVENT AND
001300*               TICKET TABLES BUILT BY TKBMAIN. A BOOK REQUEST
001400*               RUNS EVERY CHECK BEFORE TOUCHING EITHER TABLE -
001500*               NO BALANCE IS DEBITED AND NO TICKET ROW IS
001600*               WRITTEN UNLESS ALL CHECKS PASS.
001700*
001800*----------------------------------------------------------------
001900* HISTORY OF MODIFICATION:
002000*----------------------------------------------------------------
002100* TKB0009 - RHL - 15/03/1991 - INITIAL VERSION - BOOK ONLY.
002200* TKB0013 - RHL - 29/03/1991 - ADD CANCEL FUNCTION.
002300* TKB0030 - RHL - 02/02/1999 - Y2K REVIEW - NO 2-DIGIT YEAR      TKB0030
002400*                              FIELDS IN THIS PROGRAM, NO        TKB0030
002500*                              CHANGE REQUIRED.                  TKB0030
002600* TKB0057 - JBT - 18/02/2003 - REQ 4820 - SEAT DUPLICATE CHECK   TKB0057
002700*                              NOW KEYS ON EVENT+PLACE+CATEGORY, TKB0057
002800*                              NOT EVENT+PLACE ALONE - SAME      TKB0057
002900*                              PLACE IN A DIFFERENT CATEGORY IS  TKB0057
003000*                              A VALID SEPARATE BOOKING.         TKB0057
003100*----------------------------------------------------------------
003200 EJECT
003300****************************************************************
003400 ENVIRONMENT DIVISION.
003500****************************************************************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-AS400.
003800 OBJECT-COMPUTER. IBM-AS400.
003900 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300
004400****************************************************************
004500 DATA DIVISION.
004600****************************************************************
004700 FILE SECTION.
004800
004900****************************************************************
005000 WORKING-STORAGE SECTION.
005100****************************************************************
005200 01  FILLER                          PIC X(24)  VALUE
005300         "** PROGRAM TKBBOOK   **".
005400
005500* ------------------ PROGRAM WORKING STORAGE -------------------*
005600 01  WK-C-WORK-AREA.
005700     05  WK-C-FOUND-SW               PIC X(01).
005800         88  WK-C-ROW-FOUND                 VALUE "Y".
005900         88  WK-C-ROW-NOT-FOUND             VALUE "N".
006000     05  WK-C-SHIFT-IDX              PIC 9(04) COMP.
006100     05  FILLER                      PIC X(10).
006200
006300 01  WK-C-XNID-RECORD.
006400     05  WK-C-XNID-INPUT.
006500         10  WK-C-XNID-DOMAIN        PIC X(01).
006600     05  WK-C-XNID-OUTPUT.
006700         10  WK-C-XNID-NEXT-KEY      PIC 9(09).
006800         10  WK-C-XNID-ERROR-CD      PIC X(07).
006900     05  FILLER                      PIC X(05).
007000
007100****************************************************************
007200 LINKAGE SECTION.
007300****************************************************************
007400 01  WK-C-BOOK-RECORD.
007500     05  WK-C-BOOK-INPUT.
007600         10  WK-C-BOOK-FUNCTION      PIC X(01).
007700             88  BOOK-FUNC-BOOK              VALUE "B".
007800             88  BOOK-FUNC-CANCEL            VALUE "C".
007900         10  WK-C-BOOK-USER-ID       PIC 9(09).
008000         10  WK-C-BOOK-EVENT-ID      PIC 9(09).
008100         10  WK-C-BOOK-TICKET-ID     PIC 9(09).
008200         10  WK-C-BOOK-PLACE         PIC 9(04).
008300         10  WK-C-BOOK-CATEGORY      PIC X(01).
008400     05  WK-C-BOOK-OUTPUT.
008500         10  WK-C-BOOK-STATUS        PIC X(01).
008600             88  BOOK-ACCEPTED               VALUE "A".
008700             88  BOOK-REJECTED               VALUE "R".
008800         10  WK-C-BOOK-REASON        PIC X(30).
008900         10  WK-C-BOOK-NEW-TICKET-ID PIC 9(09).
009000         10  WK-C-BOOK-NEW-BALANCE   PIC S9(7)V99.
009100     05  FILLER                      PIC X(05).
009200
009300     COPY TKBTABS.
009400 EJECT
009500****************************************************************
009600 PROCEDURE DIVISION USING WK-C-BOOK-RECORD WK-C-MASTER-TABLES.
009700****************************************************************
009800 MAIN-MODULE.
009900     PERFORM A000-PROCESS-CALLED-ROUTINE
010000        THRU A099-PROCESS-CALLED-ROUTINE-EX.
010100     GOBACK.
010200
010300*----------------------------------------------------------------
010400 A000-PROCESS-CALLED-ROUTINE.
010500*----------------------------------------------------------------
010600     INITIALIZE WK-C-BOOK-OUTPUT.
010700     SET BOOK-REJECTED               TO TRUE.
010800     IF  BOOK-FUNC-BOOK
010900         PERFORM B100-BOOK-TICKET
011000            THRU B199-BOOK-TICKET-EX
011100     ELSE
011200         PERFORM B200-CANCEL-TICKET
011300            THRU B299-CANCEL-TICKET-EX
011400     END-IF.
011500
011600*----------------------------------------------------------------
011700 A099-PROCESS-CALLED-ROUTINE-EX.
011800*----------------------------------------------------------------
011900     EXIT.
012000
012100*----------------------------------------------------------------
012200 B100-BOOK-TICKET.
012300*----------------------------------------------------------------
012400     PERFORM B110-FIND-USER THRU B119-FIND-USER-EX.
012500     IF  WK-C-ROW-NOT-FOUND
012600         MOVE "USER NOT FOUND"       TO WK-C-BOOK-REASON
012700         GO TO B199-BOOK-TICKET-EX.
012800
012900     PERFORM B120-FIND-EVENT THRU B129-FIND-EVENT-EX.
013000     IF  WK-C-ROW-NOT-FOUND
013100         MOVE "EVENT NOT FOUND"      TO WK-C-BOOK-REASON
013200         GO TO B199-BOOK-TICKET-EX.
013300
013400     PERFORM B130-CHECK-DUP-SEAT THRU B139-CHECK-DUP-SEAT-EX.
013500     IF  WK-C-ROW-FOUND
013600         MOVE "SEAT ALREADY BOOKED"  TO WK-C-BOOK-REASON
013700         GO TO B199-BOOK-TICKET-EX.
013800
013900     IF  WK-T-ACCT-FLAG(WK-C-USER-IDX) NOT = "Y"
014000         OR WK-T-ACCT-MONEY(WK-C-USER-IDX) <
014100            WK-T-EVENT-PRICE(WK-C-EVENT-IDX)
014200         MOVE "INSUFFICIENT FUNDS"   TO WK-C-BOOK-REASON
014300         GO TO B199-BOOK-TICKET-EX.
014400
014500*    ALL CHECKS HAVE PASSED - DEBIT THE ACCOUNT AND WRITE THE
014600*    TICKET ROW. NOTHING ABOVE THIS LINE TOUCHES EITHER TABLE.
014700     SUBTRACT WK-T-EVENT-PRICE(WK-C-EVENT-IDX)
014800             FROM WK-T-ACCT-MONEY(WK-C-USER-IDX).
014900
015000     MOVE "T"                        TO WK-C-XNID-DOMAIN.
015100     CALL "TKBXNID" USING WK-C-XNID-RECORD.
015200
015300     ADD 1 TO WK-C-TICKET-COUNT.
015400     SET WK-C-TICKET-IDX             TO WK-C-TICKET-COUNT.
015500     MOVE WK-C-XNID-NEXT-KEY
015600                      TO WK-T-TICKET-ID(WK-C-TICKET-IDX).
015700     MOVE WK-C-BOOK-USER-ID
015800                      TO WK-T-TICKET-USER-ID(WK-C-TICKET-IDX).
015900     MOVE WK-C-BOOK-EVENT-ID
016000                      TO WK-T-TICKET-EVENT-ID(WK-C-TICKET-IDX).
016100     MOVE WK-C-BOOK-PLACE
016200                      TO WK-T-TICKET-PLACE(WK-C-TICKET-IDX).
016300     MOVE WK-C-BOOK-CATEGORY
016400                      TO WK-T-TICKET-CATEGORY(WK-C-TICKET-IDX).
016500
016600     SET BOOK-ACCEPTED               TO TRUE.
016700     MOVE SPACES                     TO WK-C-BOOK-REASON.
016800     MOVE WK-C-XNID-NEXT-KEY         TO WK-C-BOOK-NEW-TICKET-ID.
016900     MOVE WK-T-ACCT-MONEY(WK-C-USER-IDX)
017000                                     TO WK-C-BOOK-NEW-BALANCE.
017100
017200*----------------------------------------------------------------
017300 B199-BOOK-TICKET-EX.
017400*----------------------------------------------------------------
017500     EXIT.
017600
017700*----------------------------------------------------------------
017800 B110-FIND-USER.
017900*----------------------------------------------------------------
018000     MOVE "N"                        TO WK-C-FOUND-SW.
018100     SET WK-C-USER-IDX               TO 1.
018200 B111-FIND-USER-LOOP.
018300     IF  WK-C-USER-IDX > WK-C-USER-COUNT
018400         GO TO B119-FIND-USER-EX.
018500     IF  WK-T-USER-ID(WK-C-USER-IDX) = WK-C-BOOK-USER-ID
018600         MOVE "Y"                    TO WK-C-FOUND-SW
018700         GO TO B119-FIND-USER-EX.
018800     SET WK-C-USER-IDX UP BY 1.
018900     GO TO B111-FIND-USER-LOOP.
019000*----------------------------------------------------------------
019100 B119-FIND-USER-EX.
019200*----------------------------------------------------------------
019300     EXIT.
019400
019500*----------------------------------------------------------------
019600 B120-FIND-EVENT.
019700*----------------------------------------------------------------
019800     MOVE "N"                        TO WK-C-FOUND-SW.
019900     SET WK-C-EVENT-IDX              TO 1.
020000 B121-FIND-EVENT-LOOP.
020100     IF  WK-C-EVENT-IDX > WK-C-EVENT-COUNT
020200         GO TO B129-FIND-EVENT-EX.
020300     IF  WK-T-EVENT-ID(WK-C-EVENT-IDX) = WK-C-BOOK-EVENT-ID
020400         MOVE "Y"                    TO WK-C-FOUND-SW
020500         GO TO B129-FIND-EVENT-EX.
020600     SET WK-C-EVENT-IDX UP BY 1.
020700     GO TO B121-FIND-EVENT-LOOP.
020800*----------------------------------------------------------------
020900 B129-FIND-EVENT-EX.
021000*----------------------------------------------------------------
021100     EXIT.
021200
021300*----------------------------------------------------------------
021400 B130-CHECK-DUP-SEAT.
021500*----------------------------------------------------------------
021600     MOVE "N"                        TO WK-C-FOUND-SW.
021700     SET WK-C-TICKET-IDX             TO 1.
021800 B131-CHECK-DUP-SEAT-LOOP.
021900     IF  WK-C-TICKET-IDX > WK-C-TICKET-COUNT
022000         GO TO B139-CHECK-DUP-SEAT-EX.
022100     IF  WK-T-TICKET-EVENT-ID(WK-C-TICKET-IDX) =
022200                 WK-C-BOOK-EVENT-ID
022300         AND WK-T-TICKET-PLACE(WK-C-TICKET-IDX) =
022400                 WK-C-BOOK-PLACE
022500         AND WK-T-TICKET-CATEGORY(WK-C-TICKET-IDX) =          TKB0057
022600                 WK-C-BOOK-CATEGORY
022700         MOVE "Y"                    TO WK-C-FOUND-SW
022800         GO TO B139-CHECK-DUP-SEAT-EX.
022900     SET WK-C-TICKET-IDX UP BY 1.
023000     GO TO B131-CHECK-DUP-SEAT-LOOP.
023100*----------------------------------------------------------------
023200 B139-CHECK-DUP-SEAT-EX.
023300*----------------------------------------------------------------
023400     EXIT.
023500
023600*----------------------------------------------------------------
023700 B200-CANCEL-TICKET.
023800*----------------------------------------------------------------
023900     MOVE "N"                        TO WK-C-FOUND-SW.
024000     SET WK-C-TICKET-IDX             TO 1.
024100 B210-FIND-TICKET-LOOP.
024200     IF  WK-C-TICKET-IDX > WK-C-TICKET-COUNT
024300         GO TO B220-CANCEL-NOT-FOUND.
024400     IF  WK-T-TICKET-ID(WK-C-TICKET-IDX) = WK-C-BOOK-TICKET-ID
024500         GO TO B230-CANCEL-REMOVE-ROW.
024600     SET WK-C-TICKET-IDX UP BY 1.
024700     GO TO B210-FIND-TICKET-LOOP.
024800
024900*    TICKET CANCELLATION DOES NOT REFUND MONEY - THE USER TABLE
025000*    IS NOT TOUCHED HERE.
025100 B230-CANCEL-REMOVE-ROW.
025200     SET WK-C-SHIFT-IDX              TO WK-C-TICKET-IDX.
025300 B231-SHIFT-ROWS-LOOP.
025400     IF  WK-C-SHIFT-IDX >= WK-C-TICKET-COUNT
025500         GO TO B239-CANCEL-SHIFT-EX.
025600     MOVE WK-C-TICKET-TAB(WK-C-SHIFT-IDX + 1)
025700                      TO WK-C-TICKET-TAB(WK-C-SHIFT-IDX).
025800     SET WK-C-SHIFT-IDX UP BY 1.
025900     GO TO B231-SHIFT-ROWS-LOOP.
026000 B239-CANCEL-SHIFT-EX.
026100     SUBTRACT 1 FROM WK-C-TICKET-COUNT.
026200     SET BOOK-ACCEPTED               TO TRUE.
026300     MOVE SPACES                     TO WK-C-BOOK-REASON.
026400     GO TO B299-CANCEL-TICKET-EX.
026500
026600 B220-CANCEL-NOT-FOUND.
026700     MOVE "TICKET NOT FOUND"         TO WK-C-BOOK-REASON.
026800
026900*----------------------------------------------------------------
027000 B299-CANCEL-TICKET-EX.
027100*----------------------------------------------------------------
027200     EXIT.
027300****************************************************************
