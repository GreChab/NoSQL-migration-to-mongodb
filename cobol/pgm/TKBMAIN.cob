000100****************************************************************
000200 IDENTIFICATION DIVISION.
000300****************************************************************
000400 PROGRAM-ID.     TKBMAIN.
000500 AUTHOR.         R H LACOMBE.
000600 INSTALLATION.   DATA PROCESSING - TICKET BOOKING SYSTEM.
000700 DATE-WRITTEN.   25 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  MAIN DRIVER FOR THE TICKET BOOKING DAILY BATCH
001200*               RUN. OPENS THE USER, EVENT AND TICKET MASTERS
001300*               AND LOADS THEM INTO THE IN-MEMORY TABLES BUILT
001400*               BY THE TKBTABS COPYBOOK, THEN READS THE DAILY
001500*               TRANSACTION FILE IN ARRIVAL ORDER, CALLING THE
001600*               APPROPRIATE UNIT ROUTINE FOR EACH TRANSACTION
001700*               TYPE. ONE REPORT LINE IS WRITTEN PER TRANSACTION
001800*               AND END-OF-RUN CONTROL TOTALS ARE ACCUMULATED.
001900*               AT END OF RUN THE THREE MASTER FILES ARE
002000*               REWRITTEN FROM THE (POSSIBLY UPDATED) IN-MEMORY
002100*               TABLES, WHICH ARE ALWAYS KEPT IN ASCENDING KEY
002200*               ORDER, SO NO SORT STEP IS NEEDED BEFORE THE
002300*               RE-WRITE.
002400*NOTE        :  THE MASTER RE-GENERATION PERFORMED WHEN THE
002500*               MIGRATION SWITCH IS ON IS A SEPARATE ONE-SHOT
002600*               RUN - SEE TKBMIGR - AND IS NOT PART OF THIS
002700*               DRIVER.
002800*
002900*----------------------------------------------------------------
003000* HISTORY OF MODIFICATION:
003100*----------------------------------------------------------------
003200* TKB0016 - RHL - 25/03/1991 - INITIAL VERSION - OPENS MASTERS,
003300*                              BUILDS TABLES, DISPATCHES BK/CN/RF
003400*                              ONLY.
003500* TKB0030 - RHL - 02/02/1999 - Y2K REVIEW - NO 2-DIGIT YEAR      TKB0030
003600*                              FIELDS IN THIS PROGRAM, NO        TKB0030
003700*                              CHANGE REQUIRED.                  TKB0030
003800* TKB0047 - JBT - 09/09/2001 - REQ 3601 - ADD DISPATCH FOR THE   TKB0047
003900*                              EVENT AND USER MAINTENANCE        TKB0047
004000*                              REQUEST TYPES (CE/UE/DE/CU/UU/DU) TKB0047
004100*                              CALLING TKBEVMT AND TKBUSMT.      TKB0047
004200* TKB0090 - RDK - 28/05/2009 - REQ 6690 - ADD DISPATCH FOR THE   TKB0090
004300*                              LU/LE LIST REQUEST TYPES, CALLING TKB0090
004400*                              TKBTKTQ, AND PASS RQ-PLACE        TKB0090
004500*                              THROUGH AS THE REQUESTED PAGE     TKB0090
004600*                              NUMBER.                           TKB0090
004700*----------------------------------------------------------------
004800 EJECT
004900****************************************************************
005000 ENVIRONMENT DIVISION.
005100****************************************************************
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-AS400.
005400 OBJECT-COMPUTER. IBM-AS400.
005500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005600                   C01 IS TOP-OF-FORM.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT TKBUSER ASSIGN TO TKBUSER
006100            ORGANIZATION      IS SEQUENTIAL
006200            FILE STATUS       IS WK-C-FILE-STATUS.
006300     SELECT TKBEVNT ASSIGN TO TKBEVNT
006400            ORGANIZATION      IS SEQUENTIAL
006500            FILE STATUS       IS WK-C-FILE-STATUS.
006600     SELECT TKBTCKT ASSIGN TO TKBTCKT
006700            ORGANIZATION      IS SEQUENTIAL
006800            FILE STATUS       IS WK-C-FILE-STATUS.
006900     SELECT TKBTRIN ASSIGN TO TKBTRIN
007000            ORGANIZATION      IS SEQUENTIAL
007100            FILE STATUS       IS WK-C-FILE-STATUS.
007200     SELECT TKBRPT  ASSIGN TO TKBRPT
007300            ORGANIZATION      IS SEQUENTIAL
007400            FILE STATUS       IS WK-C-FILE-STATUS.
007500 EJECT
007600****************************************************************
007700 DATA DIVISION.
007800****************************************************************
007900 FILE SECTION.
008000****************************************************************
008100 FD  TKBUSER
008200     LABEL RECORDS ARE OMITTED
008300     DATA RECORD IS TKB-USER-RECORD.
008400     COPY TKBUSER.
008500
008600 FD  TKBEVNT
008700     LABEL RECORDS ARE OMITTED
008800     DATA RECORD IS TKB-EVENT-RECORD.
008900     COPY TKBEVNT.
009000
009100 FD  TKBTCKT
009200     LABEL RECORDS ARE OMITTED
009300     DATA RECORD IS TKB-TICKET-RECORD.
009400     COPY TKBTCKT.
009500
009600 FD  TKBTRIN
009700     LABEL RECORDS ARE OMITTED
009800     DATA RECORD IS TKB-TRAN-RECORD.
009900     COPY TKBTRAN.
010000
010100 FD  TKBRPT
010200     LABEL RECORDS ARE OMITTED
010300     DATA RECORD IS TKB-REPORT-LINE.
010400     COPY TKBRPTL.
010500 EJECT
010600****************************************************************
010700 WORKING-STORAGE SECTION.
010800****************************************************************
010900 01  FILLER                          PIC X(24)  VALUE
011000         "** PROGRAM TKBMAIN   **".
011100
011200* ------------------ PROGRAM WORKING STORAGE -------------------*
011300 01  WK-C-COMMON.
011400     COPY TKBCWMS.
011500
011600 01  WK-C-WORK-AREA.
011700     05  WK-C-EOF-SW                 PIC X(01).
011800         88  WK-C-NOT-AT-EOF                VALUE "N".
011900         88  WK-C-AT-EOF                    VALUE "Y".
012000     05  WK-C-SHIFT-IDX              PIC 9(04) COMP.
012100     05  FILLER                      PIC X(10).
012200
012300* ------------------- END-OF-RUN CONTROL TOTALS ------------------*
012400 01  WK-C-CONTROL-TOTALS.
012500     05  WK-C-TXN-READ-CT            PIC 9(07) COMP.
012600     05  WK-C-TXN-ACCEPT-CT          PIC 9(07) COMP.
012700     05  WK-C-TXN-REJECT-CT          PIC 9(07) COMP.
012800     05  WK-C-BOOK-CT                PIC 9(07) COMP.
012900     05  WK-C-CANCEL-CT              PIC 9(07) COMP.
013000     05  WK-C-MONEY-DEBITED          PIC S9(9)V99.
013100     05  WK-C-MONEY-REFILLED         PIC S9(9)V99.
013200     05  FILLER                      PIC X(10).
013300
013400* ---------- PRINT TOTALS LINE, ALTERNATE VIEW OF RL AREA --------*
013500 01  WK-C-TOTALS-LINE.
013600     05  TL-LABEL                    PIC X(30).
013700     05  TL-COUNT                    PIC Z(8)9.
013800     05  FILLER                      PIC X(10)  VALUE SPACES.
013900     05  TL-AMOUNT                   PIC -(9)9.99.
014000     05  FILLER                      PIC X(73)  VALUE SPACES.
014100 01  WK-C-TOTALS-LINE-RAW REDEFINES WK-C-TOTALS-LINE.
014200     05  FILLER                      PIC X(132).
014300
014400* -------------- CALLED-ROUTINE LINKAGE AREAS --------------------*
014500 01  WK-C-BOOK-RECORD.
014600     05  WK-C-BOOK-INPUT.
014700         10  WK-C-BOOK-FUNCTION      PIC X(01).
014800             88  BOOK-FUNC-BOOK              VALUE "B".
014900             88  BOOK-FUNC-CANCEL            VALUE "C".
015000         10  WK-C-BOOK-USER-ID       PIC 9(09).
015100         10  WK-C-BOOK-EVENT-ID      PIC 9(09).
015200         10  WK-C-BOOK-TICKET-ID     PIC 9(09).
015300         10  WK-C-BOOK-PLACE         PIC 9(04).
015400         10  WK-C-BOOK-CATEGORY      PIC X(01).
015500     05  WK-C-BOOK-OUTPUT.
015600         10  WK-C-BOOK-STATUS        PIC X(01).
015700             88  BOOK-ACCEPTED               VALUE "A".
015800             88  BOOK-REJECTED               VALUE "R".
015900         10  WK-C-BOOK-REASON        PIC X(30).
016000         10  WK-C-BOOK-NEW-TICKET-ID PIC 9(09).
016100         10  WK-C-BOOK-NEW-BALANCE   PIC S9(7)V99.
016200     05  FILLER                      PIC X(05).
016300
016400 01  WK-C-ACCT-RECORD.
016500     05  WK-C-ACCT-INPUT.
016600         10  WK-C-ACCT-USER-ID       PIC 9(09).
016700         10  WK-C-ACCT-AMOUNT        PIC S9(7)V99.
016800     05  WK-C-ACCT-OUTPUT.
016900         10  WK-C-ACCT-STATUS        PIC X(01).
017000             88  ACCT-ACCEPTED               VALUE "A".
017100             88  ACCT-REJECTED               VALUE "R".
017200         10  WK-C-ACCT-REASON        PIC X(30).
017300         10  WK-C-ACCT-NEW-BALANCE   PIC S9(7)V99.
017400     05  FILLER                      PIC X(05).
017500
017600 01  WK-C-EVMT-RECORD.
017700     05  WK-C-EVMT-INPUT.
017800         10  WK-C-EVMT-FUNCTION      PIC X(01).
017900             88  EVMT-FUNC-GET-BY-ID         VALUE "G".
018000             88  EVMT-FUNC-SEARCH-TITLE      VALUE "T".
018100             88  EVMT-FUNC-SEARCH-DATE       VALUE "D".
018200             88  EVMT-FUNC-CREATE            VALUE "C".
018300             88  EVMT-FUNC-UPDATE            VALUE "U".
018400             88  EVMT-FUNC-DELETE            VALUE "X".
018500         10  WK-C-EVMT-EVENT-ID      PIC 9(09).
018600         10  WK-C-EVMT-TITLE         PIC X(40).
018700         10  WK-C-EVMT-DATE          PIC 9(08).
018800         10  WK-C-EVMT-PRICE         PIC S9(7)V99.
018900         10  WK-C-EVMT-PAGE-NUM      PIC 9(04).
019000     05  WK-C-EVMT-OUTPUT.
019100         10  WK-C-EVMT-FOUND-SW      PIC X(01).
019200             88  EVMT-KEY-FOUND              VALUE "Y".
019300             88  EVMT-KEY-NOT-FOUND          VALUE "N".
019400         10  WK-C-EVMT-REASON        PIC X(30).
019500         10  WK-C-EVMT-OUT-EVENT-ID  PIC 9(09).
019600         10  WK-C-EVMT-OUT-TITLE     PIC X(40).
019700         10  WK-C-EVMT-OUT-DATE      PIC 9(08).
019800         10  WK-C-EVMT-OUT-PRICE     PIC S9(7)V99.
019900         10  WK-C-EVMT-LINE-COUNT    PIC 9(02) COMP-3.
020000         10  WK-C-EVMT-LIST-TAB OCCURS 10 TIMES
020100                     INDEXED BY WK-C-EVMT-LIST-IDX.
020200             15  EL-EVENT-ID         PIC 9(09).
020300             15  EL-EVENT-TITLE      PIC X(40).
020400             15  EL-EVENT-DATE       PIC 9(08).
020500             15  EL-EVENT-PRICE      PIC S9(7)V99.
020600     05  FILLER                      PIC X(05).
020700
020800 01  WK-C-USMT-RECORD.
020900     05  WK-C-USMT-INPUT.
021000         10  WK-C-USMT-FUNCTION      PIC X(01).
021100             88  USMT-FUNC-GET-BY-ID         VALUE "G".
021200             88  USMT-FUNC-GET-BY-EMAIL      VALUE "M".
021300             88  USMT-FUNC-SEARCH-NAME       VALUE "N".
021400             88  USMT-FUNC-CREATE            VALUE "C".
021500             88  USMT-FUNC-UPDATE            VALUE "U".
021600             88  USMT-FUNC-DELETE            VALUE "X".
021700         10  WK-C-USMT-USER-ID       PIC 9(09).
021800         10  WK-C-USMT-NAME          PIC X(30).
021900         10  WK-C-USMT-EMAIL         PIC X(40).
022000         10  WK-C-USMT-PAGE-NUM      PIC 9(04).
022100     05  WK-C-USMT-OUTPUT.
022200         10  WK-C-USMT-FOUND-SW      PIC X(01).
022300             88  USMT-KEY-FOUND              VALUE "Y".
022400             88  USMT-KEY-NOT-FOUND          VALUE "N".
022500         10  WK-C-USMT-REASON        PIC X(30).
022600         10  WK-C-USMT-OUT-USER-ID   PIC 9(09).
022700         10  WK-C-USMT-OUT-NAME      PIC X(30).
022800         10  WK-C-USMT-OUT-EMAIL     PIC X(40).
022900         10  WK-C-USMT-LINE-COUNT    PIC 9(02) COMP-3.
023000         10  WK-C-USMT-LIST-TAB OCCURS 10 TIMES
023100                     INDEXED BY WK-C-USMT-LIST-IDX.
023200             15  UL-USER-ID          PIC 9(09).
023300             15  UL-USER-NAME        PIC X(30).
023400             15  UL-USER-EMAIL       PIC X(40).
023500     05  FILLER                      PIC X(05).
023600
023700     COPY TKBTDET.
023800
023900     COPY TKBTABS.
024000 EJECT
024100****************************************************************
024200 PROCEDURE DIVISION.
024300****************************************************************
024400 MAIN-MODULE.
024500     PERFORM A000-START-PROGRAM-ROUTINE
024600        THRU A099-START-PROGRAM-ROUTINE-EX.
024700     PERFORM B000-PROCESS-TRANSACTIONS
024800        THRU B099-PROCESS-TRANSACTIONS-EX.
024900     PERFORM C000-END-PROGRAM-ROUTINE
025000        THRU C099-END-PROGRAM-ROUTINE-EX.
025100     GOBACK.
025200
025300*----------------------------------------------------------------
025400 A000-START-PROGRAM-ROUTINE.
025500*----------------------------------------------------------------
025600     MOVE ZERO                       TO WK-C-TXN-READ-CT
025700                                        WK-C-TXN-ACCEPT-CT
025800                                        WK-C-TXN-REJECT-CT
025900                                        WK-C-BOOK-CT
026000                                        WK-C-CANCEL-CT
026100                                        WK-C-MONEY-DEBITED
026200                                        WK-C-MONEY-REFILLED.
026300
026400     PERFORM A100-OPEN-ALL-FILES THRU A199-OPEN-ALL-FILES-EX.
026500     PERFORM A200-LOAD-MASTER-TABLES THRU A299-LOAD-MASTER-TABLES-EX.
026600*----------------------------------------------------------------
026700 A099-START-PROGRAM-ROUTINE-EX.
026800*----------------------------------------------------------------
026900     EXIT.
027000 EJECT
027100*----------------------------------------------------------------
027200 A100-OPEN-ALL-FILES.
027300*----------------------------------------------------------------
027400     OPEN INPUT  TKBUSER TKBEVNT TKBTCKT TKBTRIN.
027500     OPEN OUTPUT TKBRPT.
027600     IF  NOT WK-C-SUCCESSFUL
027700         DISPLAY "TKBMAIN - OPEN FILE ERROR"
027800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027900     END-IF.
028000*----------------------------------------------------------------
028100 A199-OPEN-ALL-FILES-EX.
028200*----------------------------------------------------------------
028300     EXIT.
028400 EJECT
028500*----------------------------------------------------------------
028600 A200-LOAD-MASTER-TABLES.
028700*----------------------------------------------------------------
028800*    THE THREE MASTER FILES ARE LOADED, IN KEY ORDER AS WRITTEN,
028900*    INTO THE TKBTABS IN-MEMORY TABLES SHARED WITH EVERY UNIT
029000*    ROUTINE CALLED BELOW.
029100     MOVE ZERO                       TO WK-C-USER-COUNT.
029200     MOVE "N"                        TO WK-C-EOF-SW.
029300     READ TKBUSER.
029400     IF  WK-C-END-OF-FILE
029500         MOVE "Y"                    TO WK-C-EOF-SW.
029600 A210-LOAD-USER-LOOP.
029700     IF  WK-C-AT-EOF
029800         GO TO A220-LOAD-USER-DONE.
029900     ADD 1                           TO WK-C-USER-COUNT.
030000     SET WK-C-USER-IDX               TO WK-C-USER-COUNT.
030100     MOVE USER-ID      TO WK-T-USER-ID(WK-C-USER-IDX).
030200     MOVE USER-NAME    TO WK-T-USER-NAME(WK-C-USER-IDX).
030300     MOVE USER-EMAIL   TO WK-T-USER-EMAIL(WK-C-USER-IDX).
030400     MOVE ACCT-FLAG    TO WK-T-ACCT-FLAG(WK-C-USER-IDX).
030500     MOVE ACCT-MONEY   TO WK-T-ACCT-MONEY(WK-C-USER-IDX).
030600     READ TKBUSER.
030700     IF  WK-C-END-OF-FILE
030800         MOVE "Y"                    TO WK-C-EOF-SW.
030900     GO TO A210-LOAD-USER-LOOP.
031000 A220-LOAD-USER-DONE.
031100
031200     MOVE ZERO                       TO WK-C-EVENT-COUNT.
031300     MOVE "N"                        TO WK-C-EOF-SW.
031400     READ TKBEVNT.
031500     IF  WK-C-END-OF-FILE
031600         MOVE "Y"                    TO WK-C-EOF-SW.
031700 A230-LOAD-EVENT-LOOP.
031800     IF  WK-C-AT-EOF
031900         GO TO A240-LOAD-EVENT-DONE.
032000     ADD 1                           TO WK-C-EVENT-COUNT.
032100     SET WK-C-EVENT-IDX              TO WK-C-EVENT-COUNT.
032200     MOVE EVENT-ID     TO WK-T-EVENT-ID(WK-C-EVENT-IDX).
032300     MOVE EVENT-TITLE  TO WK-T-EVENT-TITLE(WK-C-EVENT-IDX).
032400     MOVE EVENT-DATE   TO WK-T-EVENT-DATE(WK-C-EVENT-IDX).
032500     MOVE EVENT-PRICE  TO WK-T-EVENT-PRICE(WK-C-EVENT-IDX).
032600     READ TKBEVNT.
032700     IF  WK-C-END-OF-FILE
032800         MOVE "Y"                    TO WK-C-EOF-SW.
032900     GO TO A230-LOAD-EVENT-LOOP.
033000 A240-LOAD-EVENT-DONE.
033100
033200     MOVE ZERO                       TO WK-C-TICKET-COUNT.
033300     MOVE "N"                        TO WK-C-EOF-SW.
033400     READ TKBTCKT.
033500     IF  WK-C-END-OF-FILE
033600         MOVE "Y"                    TO WK-C-EOF-SW.
033700 A250-LOAD-TICKET-LOOP.
033800     IF  WK-C-AT-EOF
033900         GO TO A299-LOAD-MASTER-TABLES-EX.
034000     ADD 1                           TO WK-C-TICKET-COUNT.
034100     SET WK-C-TICKET-IDX             TO WK-C-TICKET-COUNT.
034200     MOVE TICKET-ID          TO
034300             WK-T-TICKET-ID(WK-C-TICKET-IDX).
034400     MOVE TICKET-USER-ID     TO
034500             WK-T-TICKET-USER-ID(WK-C-TICKET-IDX).
034600     MOVE TICKET-EVENT-ID    TO
034700             WK-T-TICKET-EVENT-ID(WK-C-TICKET-IDX).
034800     MOVE TICKET-PLACE       TO
034900             WK-T-TICKET-PLACE(WK-C-TICKET-IDX).
035000     MOVE TICKET-CATEGORY    TO
035100             WK-T-TICKET-CATEGORY(WK-C-TICKET-IDX).
035200     READ TKBTCKT.
035300     IF  WK-C-END-OF-FILE
035400         MOVE "Y"                    TO WK-C-EOF-SW.
035500     GO TO A250-LOAD-TICKET-LOOP.
035600*----------------------------------------------------------------
035700 A299-LOAD-MASTER-TABLES-EX.
035800*----------------------------------------------------------------
035900     EXIT.
036000 EJECT
036100*----------------------------------------------------------------
036200 B000-PROCESS-TRANSACTIONS.
036300*----------------------------------------------------------------
036400     MOVE "N"                        TO WK-C-EOF-SW.
036500     READ TKBTRIN.
036600     IF  WK-C-END-OF-FILE
036700         MOVE "Y"                    TO WK-C-EOF-SW.
036800 B010-TRANSACTION-LOOP.
036900     IF  WK-C-AT-EOF
037000         GO TO B099-PROCESS-TRANSACTIONS-EX.
037100
037200     ADD 1                           TO WK-C-TXN-READ-CT.
037300     PERFORM B100-DISPATCH-TRANSACTION
037400        THRU B199-DISPATCH-TRANSACTION-EX.
037500     PERFORM B900-WRITE-REPORT-LINE THRU B999-WRITE-REPORT-LINE-EX.
037600
037700     READ TKBTRIN.
037800     IF  WK-C-END-OF-FILE
037900         MOVE "Y"                    TO WK-C-EOF-SW.
038000     GO TO B010-TRANSACTION-LOOP.
038100*----------------------------------------------------------------
038200 B099-PROCESS-TRANSACTIONS-EX.
038300*----------------------------------------------------------------
038400     EXIT.
038500 EJECT
038600*----------------------------------------------------------------
038700 B100-DISPATCH-TRANSACTION.
038800*----------------------------------------------------------------
038900     INITIALIZE TKB-REPORT-LINE.
039000     MOVE RQ-TYPE                    TO RL-TYPE.
039100     MOVE RQ-USER-ID                 TO RL-USER-ID.
039200     MOVE RQ-EVENT-ID                TO RL-EVENT-ID.
039300     MOVE RQ-TICKET-ID               TO RL-TICKET-ID.
039400
039500     IF  RQ-BOOK-TICKET OR RQ-CANCEL-TICKET
039600         PERFORM B110-CALL-TKBBOOK THRU B119-CALL-TKBBOOK-EX
039700     ELSE
039800     IF  RQ-REFILL-ACCOUNT
039900         PERFORM B120-CALL-TKBACCT THRU B129-CALL-TKBACCT-EX
040000     ELSE
040100     IF  RQ-CREATE-EVENT OR RQ-UPDATE-EVENT OR RQ-DELETE-EVENT
040200         PERFORM B130-CALL-TKBEVMT THRU B139-CALL-TKBEVMT-EX
040300     ELSE
040400     IF  RQ-CREATE-USER OR RQ-UPDATE-USER OR RQ-DELETE-USER
040500         PERFORM B140-CALL-TKBUSMT THRU B149-CALL-TKBUSMT-EX
040600     ELSE
040700     IF  RQ-LIST-BY-USER OR RQ-LIST-BY-EVENT
040800         PERFORM B150-CALL-TKBTKTQ THRU B159-CALL-TKBTKTQ-EX
040900     ELSE
041000         MOVE "REJECTED"              TO RL-OUTCOME
041100         MOVE "UNKNOWN TRANSACTION TYPE" TO RL-REASON
041200         ADD 1                       TO WK-C-TXN-REJECT-CT
041300     END-IF
041400     END-IF
041500     END-IF
041600     END-IF
041700     END-IF.
041800*----------------------------------------------------------------
041900 B199-DISPATCH-TRANSACTION-EX.
042000*----------------------------------------------------------------
042100     EXIT.
042200 EJECT
042300*----------------------------------------------------------------
042400 B110-CALL-TKBBOOK.
042500*----------------------------------------------------------------
042600     INITIALIZE WK-C-BOOK-INPUT.
042700     IF  RQ-BOOK-TICKET
042800         SET BOOK-FUNC-BOOK          TO TRUE
042900     ELSE
043000         SET BOOK-FUNC-CANCEL        TO TRUE
043100     END-IF.
043200     MOVE RQ-USER-ID                 TO WK-C-BOOK-USER-ID.
043300     MOVE RQ-EVENT-ID                TO WK-C-BOOK-EVENT-ID.
043400     MOVE RQ-TICKET-ID               TO WK-C-BOOK-TICKET-ID.
043500     MOVE RQ-PLACE                   TO WK-C-BOOK-PLACE.
043600     MOVE RQ-CATEGORY                TO WK-C-BOOK-CATEGORY.
043700
043800     CALL "TKBBOOK" USING WK-C-BOOK-RECORD WK-C-MASTER-TABLES.
043900
044000     IF  BOOK-ACCEPTED
044100         MOVE "ACCEPTED"             TO RL-OUTCOME
044200         ADD 1                       TO WK-C-TXN-ACCEPT-CT
044300         MOVE WK-C-BOOK-NEW-BALANCE  TO RL-BALANCE
044400         IF  RQ-BOOK-TICKET
044500             ADD 1                   TO WK-C-BOOK-CT
044600             MOVE WK-C-BOOK-NEW-TICKET-ID TO RL-TICKET-ID
044700             PERFORM B111-ADD-DEBITED-AMOUNT
044800                THRU B118-ADD-DEBITED-AMOUNT-EX
044900         ELSE
045000             ADD 1                   TO WK-C-CANCEL-CT
045100         END-IF
045200     ELSE
045300         MOVE "REJECTED"             TO RL-OUTCOME
045400         ADD 1                       TO WK-C-TXN-REJECT-CT
045500     END-IF.
045600     MOVE WK-C-BOOK-REASON           TO RL-REASON.
045700*----------------------------------------------------------------
045800 B111-ADD-DEBITED-AMOUNT.
045900*----------------------------------------------------------------
046000*    THE DEBITED AMOUNT IS THE EVENT'S TICKET PRICE, NOT A FIELD
046100*    ON THE TRANSACTION - RQ-AMOUNT IS REFILL-ONLY - SO IT IS
046200*    PICKED UP FROM THE EVENT TABLE ENTRY TKBBOOK JUST BOOKED
046300*    AGAINST.
046400     SET WK-C-EVENT-IDX              TO 1.
046500 B112-FIND-EVENT-PRICE-LOOP.
046600     IF  WK-C-EVENT-IDX > WK-C-EVENT-COUNT
046700         GO TO B118-ADD-DEBITED-AMOUNT-EX.
046800     IF  WK-T-EVENT-ID(WK-C-EVENT-IDX) = WK-C-BOOK-EVENT-ID
046900         ADD WK-T-EVENT-PRICE(WK-C-EVENT-IDX)
047000                                     TO WK-C-MONEY-DEBITED
047100         GO TO B118-ADD-DEBITED-AMOUNT-EX.
047200     SET WK-C-EVENT-IDX UP BY 1.
047300     GO TO B112-FIND-EVENT-PRICE-LOOP.
047400*----------------------------------------------------------------
047500 B118-ADD-DEBITED-AMOUNT-EX.
047600*----------------------------------------------------------------
047700     EXIT.
047800*----------------------------------------------------------------
047900 B119-CALL-TKBBOOK-EX.
048000*----------------------------------------------------------------
048100     EXIT.
048200 EJECT
048300*----------------------------------------------------------------
048400 B120-CALL-TKBACCT.
048500*----------------------------------------------------------------
048600     MOVE RQ-USER-ID                 TO WK-C-ACCT-USER-ID.
048700     MOVE RQ-AMOUNT                  TO WK-C-ACCT-AMOUNT.
048800
048900     CALL "TKBACCT" USING WK-C-ACCT-RECORD WK-C-MASTER-TABLES.
049000
049100     IF  ACCT-ACCEPTED
049200         MOVE "ACCEPTED"             TO RL-OUTCOME
049300         ADD 1                       TO WK-C-TXN-ACCEPT-CT
049400         MOVE WK-C-ACCT-NEW-BALANCE  TO RL-BALANCE
049500         ADD RQ-AMOUNT               TO WK-C-MONEY-REFILLED
049600     ELSE
049700         MOVE "REJECTED"             TO RL-OUTCOME
049800         ADD 1                       TO WK-C-TXN-REJECT-CT
049900     END-IF.
050000     MOVE WK-C-ACCT-REASON           TO RL-REASON.
050100*----------------------------------------------------------------
050200 B129-CALL-TKBACCT-EX.
050300*----------------------------------------------------------------
050400     EXIT.
050500 EJECT
050600*----------------------------------------------------------------
050700 B130-CALL-TKBEVMT.
050800*----------------------------------------------------------------
050900     INITIALIZE WK-C-EVMT-INPUT.
051000     IF  RQ-CREATE-EVENT
051100         SET EVMT-FUNC-CREATE        TO TRUE
051200     ELSE
051300     IF  RQ-UPDATE-EVENT
051400         SET EVMT-FUNC-UPDATE        TO TRUE
051500     ELSE
051600         SET EVMT-FUNC-DELETE        TO TRUE
051700     END-IF
051800     END-IF.
051900     MOVE RQ-EVENT-ID                TO WK-C-EVMT-EVENT-ID.
052000
052100     CALL "TKBEVMT" USING WK-C-EVMT-RECORD WK-C-MASTER-TABLES.
052200
052300     IF  EVMT-KEY-FOUND
052400         MOVE "ACCEPTED"             TO RL-OUTCOME
052500         ADD 1                       TO WK-C-TXN-ACCEPT-CT
052600     ELSE
052700         MOVE "REJECTED"             TO RL-OUTCOME
052800         ADD 1                       TO WK-C-TXN-REJECT-CT
052900     END-IF.
053000     MOVE WK-C-EVMT-REASON           TO RL-REASON.
053100*----------------------------------------------------------------
053200 B139-CALL-TKBEVMT-EX.
053300*----------------------------------------------------------------
053400     EXIT.
053500 EJECT
053600*----------------------------------------------------------------
053700 B140-CALL-TKBUSMT.
053800*----------------------------------------------------------------
053900     INITIALIZE WK-C-USMT-INPUT.
054000     IF  RQ-CREATE-USER
054100         SET USMT-FUNC-CREATE        TO TRUE
054200     ELSE
054300     IF  RQ-UPDATE-USER
054400         SET USMT-FUNC-UPDATE        TO TRUE
054500     ELSE
054600         SET USMT-FUNC-DELETE        TO TRUE
054700     END-IF
054800     END-IF.
054900     MOVE RQ-USER-ID                 TO WK-C-USMT-USER-ID.
055000
055100     CALL "TKBUSMT" USING WK-C-USMT-RECORD WK-C-MASTER-TABLES.
055200
055300     IF  USMT-KEY-FOUND
055400         MOVE "ACCEPTED"             TO RL-OUTCOME
055500         ADD 1                       TO WK-C-TXN-ACCEPT-CT
055600     ELSE
055700         MOVE "REJECTED"             TO RL-OUTCOME
055800         ADD 1                       TO WK-C-TXN-REJECT-CT
055900     END-IF.
056000     MOVE WK-C-USMT-REASON           TO RL-REASON.
056100*----------------------------------------------------------------
056200 B149-CALL-TKBUSMT-EX.
056300*----------------------------------------------------------------
056400     EXIT.
056500 EJECT
056600*----------------------------------------------------------------
056700 B150-CALL-TKBTKTQ.
056800*----------------------------------------------------------------
056900     INITIALIZE WK-C-TKTQ-INPUT.
057000     IF  RQ-LIST-BY-USER
057100         SET TKTQ-LIST-BY-USER       TO TRUE
057200     ELSE
057300         SET TKTQ-LIST-BY-EVENT      TO TRUE
057400     END-IF.
057500     MOVE RQ-USER-ID                 TO WK-C-TKTQ-USER-ID.
057600     MOVE RQ-EVENT-ID                TO WK-C-TKTQ-EVENT-ID.
057700     MOVE RQ-PLACE                   TO WK-C-TKTQ-PAGE-NUM.
057800
057900     CALL "TKBTKTQ" USING WK-C-TKTQ-RECORD WK-C-MASTER-TABLES.
058000
058100     IF  TKTQ-KEY-FOUND
058200         MOVE "ACCEPTED"             TO RL-OUTCOME
058300         ADD 1                       TO WK-C-TXN-ACCEPT-CT
058400     ELSE
058500         MOVE "REJECTED"             TO RL-OUTCOME
058600         ADD 1                       TO WK-C-TXN-REJECT-CT
058700     END-IF.
058800     MOVE WK-C-TKTQ-ERROR-CD         TO RL-REASON.
058900*----------------------------------------------------------------
059000 B159-CALL-TKBTKTQ-EX.
059100*----------------------------------------------------------------
059200     EXIT.
059300 EJECT
059400*----------------------------------------------------------------
059500 B900-WRITE-REPORT-LINE.
059600*----------------------------------------------------------------
059700     WRITE TKB-REPORT-LINE.
059800*----------------------------------------------------------------
059900 B999-WRITE-REPORT-LINE-EX.
060000*----------------------------------------------------------------
060100     EXIT.
060200 EJECT
060300*----------------------------------------------------------------
060400 C000-END-PROGRAM-ROUTINE.
060500*----------------------------------------------------------------
060600     PERFORM C100-REWRITE-MASTER-TABLES
060700        THRU C199-REWRITE-MASTER-TABLES-EX.
060800     PERFORM C200-WRITE-CONTROL-TOTALS
060900        THRU C299-WRITE-CONTROL-TOTALS-EX.
061000     PERFORM C900-CLOSE-ALL-FILES THRU C999-CLOSE-ALL-FILES-EX.
061100*----------------------------------------------------------------
061200 C099-END-PROGRAM-ROUTINE-EX.
061300*----------------------------------------------------------------
061400     EXIT.
061500 EJECT
061600*----------------------------------------------------------------
061700 C100-REWRITE-MASTER-TABLES.
061800*----------------------------------------------------------------
061900*    THE IN-MEMORY TABLES ARE ALWAYS MAINTAINED IN ASCENDING KEY
062000*    ORDER BY THE CALLED ROUTINES (NEW ROWS ARE APPENDED WITH THE
062100*    NEXT-KEY FROM TKBXNID, WHICH IS ALWAYS HIGHER THAN ANY KEY
062200*    ON FILE, AND DELETED ROWS ARE SHIFTED DOWN RATHER THAN
062300*    LEFT AS GAPS), SO THE MASTERS CAN BE WRITTEN BACK OUT BY A
062400*    STRAIGHT PASS OF EACH TABLE WITHOUT A SORT STEP.
062500     CLOSE TKBUSER TKBEVNT TKBTCKT.
062600     OPEN OUTPUT TKBUSER TKBEVNT TKBTCKT.
062700
062800     SET WK-C-USER-IDX               TO 1.
062900 C110-REWRITE-USER-LOOP.
063000     IF  WK-C-USER-IDX > WK-C-USER-COUNT
063100         GO TO C120-REWRITE-EVENT-START.
063200     MOVE WK-T-USER-ID(WK-C-USER-IDX)       TO USER-ID.
063300     MOVE WK-T-USER-NAME(WK-C-USER-IDX)     TO USER-NAME.
063400     MOVE WK-T-USER-EMAIL(WK-C-USER-IDX)    TO USER-EMAIL.
063500     MOVE WK-T-ACCT-FLAG(WK-C-USER-IDX)     TO ACCT-FLAG.
063600     MOVE WK-T-ACCT-MONEY(WK-C-USER-IDX)    TO ACCT-MONEY.
063700     WRITE TKB-USER-RECORD.
063800     SET WK-C-USER-IDX UP BY 1.
063900     GO TO C110-REWRITE-USER-LOOP.
064000 C120-REWRITE-EVENT-START.
064100     SET WK-C-EVENT-IDX              TO 1.
064200 C121-REWRITE-EVENT-LOOP.
064300     IF  WK-C-EVENT-IDX > WK-C-EVENT-COUNT
064400         GO TO C130-REWRITE-TICKET-START.
064500     MOVE WK-T-EVENT-ID(WK-C-EVENT-IDX)     TO EVENT-ID.
064600     MOVE WK-T-EVENT-TITLE(WK-C-EVENT-IDX)  TO EVENT-TITLE.
064700     MOVE WK-T-EVENT-DATE(WK-C-EVENT-IDX)   TO EVENT-DATE.
064800     MOVE WK-T-EVENT-PRICE(WK-C-EVENT-IDX)  TO EVENT-PRICE.
064900     WRITE TKB-EVENT-RECORD.
065000     SET WK-C-EVENT-IDX UP BY 1.
065100     GO TO C121-REWRITE-EVENT-LOOP.
065200 C130-REWRITE-TICKET-START.
065300     SET WK-C-TICKET-IDX             TO 1.
065400 C131-REWRITE-TICKET-LOOP.
065500     IF  WK-C-TICKET-IDX > WK-C-TICKET-COUNT
065600         GO TO C199-REWRITE-MASTER-TABLES-EX.
065700     MOVE WK-T-TICKET-ID(WK-C-TICKET-IDX)       TO TICKET-ID.
065800     MOVE WK-T-TICKET-USER-ID(WK-C-TICKET-IDX)  TO TICKET-USER-ID.
065900     MOVE WK-T-TICKET-EVENT-ID(WK-C-TICKET-IDX) TO TICKET-EVENT-ID.
066000     MOVE WK-T-TICKET-PLACE(WK-C-TICKET-IDX)    TO TICKET-PLACE.
066100     MOVE WK-T-TICKET-CATEGORY(WK-C-TICKET-IDX) TO TICKET-CATEGORY.
066200     WRITE TKB-TICKET-RECORD.
066300     SET WK-C-TICKET-IDX UP BY 1.
066400     GO TO C131-REWRITE-TICKET-LOOP.
066500*----------------------------------------------------------------
066600 C199-REWRITE-MASTER-TABLES-EX.
066700*----------------------------------------------------------------
066800     EXIT.
066900 EJECT
067000*----------------------------------------------------------------
067100 C200-WRITE-CONTROL-TOTALS.
067200*----------------------------------------------------------------
067300     MOVE SPACES                     TO WK-C-TOTALS-LINE.
067400     MOVE "TRANSACTIONS READ"        TO TL-LABEL.
067500     MOVE WK-C-TXN-READ-CT           TO TL-COUNT.
067600     WRITE TKB-REPORT-LINE FROM WK-C-TOTALS-LINE-RAW
067700         AFTER ADVANCING TOP-OF-FORM.
067800
067900     MOVE SPACES                     TO WK-C-TOTALS-LINE.
068000     MOVE "TRANSACTIONS ACCEPTED"    TO TL-LABEL.
068100     MOVE WK-C-TXN-ACCEPT-CT         TO TL-COUNT.
068200     WRITE TKB-REPORT-LINE FROM WK-C-TOTALS-LINE-RAW.
068300
068400     MOVE SPACES                     TO WK-C-TOTALS-LINE.
068500     MOVE "TRANSACTIONS REJECTED"    TO TL-LABEL.
068600     MOVE WK-C-TXN-REJECT-CT         TO TL-COUNT.
068700     WRITE TKB-REPORT-LINE FROM WK-C-TOTALS-LINE-RAW.
068800
068900     MOVE SPACES                     TO WK-C-TOTALS-LINE.
069000     MOVE "TICKETS BOOKED"           TO TL-LABEL.
069100     MOVE WK-C-BOOK-CT               TO TL-COUNT.
069200     WRITE TKB-REPORT-LINE FROM WK-C-TOTALS-LINE-RAW.
069300
069400     MOVE SPACES                     TO WK-C-TOTALS-LINE.
069500     MOVE "TICKETS CANCELLED"        TO TL-LABEL.
069600     MOVE WK-C-CANCEL-CT             TO TL-COUNT.
069700     WRITE TKB-REPORT-LINE FROM WK-C-TOTALS-LINE-RAW.
069800
069900     MOVE SPACES                     TO WK-C-TOTALS-LINE.
070000     MOVE "TOTAL MONEY DEBITED"      TO TL-LABEL.
070100     MOVE WK-C-MONEY-DEBITED         TO TL-AMOUNT.
070200     WRITE TKB-REPORT-LINE FROM WK-C-TOTALS-LINE-RAW.
070300
070400     MOVE SPACES                     TO WK-C-TOTALS-LINE.
070500     MOVE "TOTAL MONEY REFILLED"     TO TL-LABEL.
070600     MOVE WK-C-MONEY-REFILLED        TO TL-AMOUNT.
070700     WRITE TKB-REPORT-LINE FROM WK-C-TOTALS-LINE-RAW.
070800*----------------------------------------------------------------
070900 C299-WRITE-CONTROL-TOTALS-EX.
071000*----------------------------------------------------------------
071100     EXIT.
071200 EJECT
071300*----------------------------------------------------------------
071400 C900-CLOSE-ALL-FILES.
071500*----------------------------------------------------------------
071600     CLOSE TKBUSER TKBEVNT TKBTCKT TKBTRIN TKBRPT.
071700     IF  NOT WK-C-SUCCESSFUL
071800         DISPLAY "TKBMAIN - CLOSE FILE ERROR"
071900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
072000     END-IF.
072100*----------------------------------------------------------------
072200 C999-CLOSE-ALL-FILES-EX.
072300*----------------------------------------------------------------
072400     EXIT.
072500****************************************************************
