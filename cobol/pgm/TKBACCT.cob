000100****************************************************************
000200 IDENTIFICATION DIVISION.
000300****************************************************************
000400 PROGRAM-ID.     TKBACCT.
000500 AUTHOR.         R H LACOMBE.
000600 INSTALLATION.   DATA PROCESSING - TICKET BOOKING SYSTEM.
000700 DATE-WRITTEN.   18 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE THAT REFILLS A USER'S
001200*               MONEY ACCOUNT IN THE IN-MEMORY USER TABLE BUILT
001300*               BY TKBMAIN. IF THE USER HAS NO ACCOUNT YET, ONE
001400*               IS OPENED WITH A BALANCE EQUAL TO THE REFILL
001500*               AMOUNT.
001600*
001700*----------------------------------------------------------------
001800* HISTORY OF MODIFICATION:
001900*----------------------------------------------------------------
002000* TKB0010 - RHL - 18/03/1991 - INITIAL VERSION.
002100* TKB0030 - RHL - 02/02/1999 - Y2K REVIEW - NO 2-DIGIT YEAR      TKB0030
002200*                              FIELDS IN THIS PROGRAM, NO        TKB0030
002300*                              CHANGE REQUIRED.                  TKB0030
002400* TKB0066 - JBT - 30/09/2004 - REQ 5340 - REJECT A REFILL OF     TKB0066
002500*                              EXACTLY ZERO AS WELL AS NEGATIVE  TKB0066
002600*                              AMOUNTS.                          TKB0066
002700*----------------------------------------------------------------
002800 EJECT
002900****************************************************************
003000 ENVIRONMENT DIVISION.
003100****************************************************************
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-AS400.
003400 OBJECT-COMPUTER. IBM-AS400.
003500 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
003600
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900
004000****************************************************************
004100 DATA DIVISION.
004200****************************************************************
004300 FILE SECTION.
004400
004500****************************************************************
004600 WORKING-STORAGE SECTION.
004700****************************************************************
004800 01  FILLER                          PIC X(24)  VALUE
004900         "** PROGRAM TKBACCT   **".
005000
005100* ------------------ PROGRAM WORKING STORAGE -------------------*
005200 01  WK-C-WORK-AREA.
005300     05  WK-C-FOUND-SW               PIC X(01).
005400         88  WK-C-ROW-FOUND                 VALUE "Y".
005500         88  WK-C-ROW-NOT-FOUND             VALUE "N".
005600     05  FILLER                      PIC X(10).
005700
005800****************************************************************
005900 LINKAGE SECTION.
006000****************************************************************
006100 01  WK-C-ACCT-RECORD.
006200     05  WK-C-ACCT-INPUT.
006300         10  WK-C-ACCT-USER-ID       PIC 9(09).
006400         10  WK-C-ACCT-AMOUNT        PIC S9(7)V99.
006500     05  WK-C-ACCT-OUTPUT.
006600         10  WK-C-ACCT-STATUS        PIC X(01).
006700             88  ACCT-ACCEPTED               VALUE "A".
006800             88  ACCT-REJECTED               VALUE "R".
006900         10  WK-C-ACCT-REASON        PIC X(30).
007000         10  WK-C-ACCT-NEW-BALANCE   PIC S9(7)V99.
007100     05  FILLER                      PIC X(05).
007200
007300     COPY TKBTABS.
007400 EJECT
007500****************************************************************
007600 PROCEDURE DIVISION USING WK-C-ACCT-RECORD WK-C-MASTER-TABLES.
007700****************************************************************
007800 MAIN-MODULE.
007900     PERFORM A000-PROCESS-CALLED-ROUTINE
008000        THRU A099-PROCESS-CALLED-ROUTINE-EX.
008100     GOBACK.
008200
008300*----------------------------------------------------------------
008400 A000-PROCESS-CALLED-ROUTINE.
008500*----------------------------------------------------------------
008600     INITIALIZE WK-C-ACCT-OUTPUT.
008700     SET ACCT-REJECTED               TO TRUE.
008800
008900     IF  WK-C-ACCT-AMOUNT NOT > ZERO
009000         MOVE "AMOUNT MUST BE POSITIVE" TO WK-C-ACCT-REASON
009100         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
009200
009300     PERFORM A110-FIND-USER THRU A119-FIND-USER-EX.
009400     IF  WK-C-ROW-NOT-FOUND
009500         MOVE "USER NOT FOUND"       TO WK-C-ACCT-REASON
009600         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
009700
009800     IF  WK-T-ACCT-FLAG(WK-C-USER-IDX) = "Y"
009900         ADD WK-C-ACCT-AMOUNT
010000             TO WK-T-ACCT-MONEY(WK-C-USER-IDX)
010100     ELSE
010200         MOVE "Y"  TO WK-T-ACCT-FLAG(WK-C-USER-IDX)
010300         MOVE WK-C-ACCT-AMOUNT
010400             TO WK-T-ACCT-MONEY(WK-C-USER-IDX)
010500     END-IF.
010600
010700     SET ACCT-ACCEPTED                TO TRUE.
010800     MOVE SPACES                      TO WK-C-ACCT-REASON.
010900     MOVE WK-T-ACCT-MONEY(WK-C-USER-IDX)
011000                                      TO WK-C-ACCT-NEW-BALANCE.
011100
011200*----------------------------------------------------------------
011300 A099-PROCESS-CALLED-ROUTINE-EX.
011400*----------------------------------------------------------------
011500     EXIT.
011600
011700*----------------------------------------------------------------
011800 A110-FIND-USER.
011900*----------------------------------------------------------------
012000     MOVE "N"                        TO WK-C-FOUND-SW.
012100     SET WK-C-USER-IDX               TO 1.
012200 A111-FIND-USER-LOOP.
012300     IF  WK-C-USER-IDX > WK-C-USER-COUNT
012400         GO TO A119-FIND-USER-EX.
012500     IF  WK-T-USER-ID(WK-C-USER-IDX) = WK-C-ACCT-USER-ID
012600         MOVE "Y"                    TO WK-C-FOUND-SW
012700         GO TO A119-FIND-USER-EX.
012800     SET WK-C-USER-IDX UP BY 1.
012900     GO TO A111-FIND-USER-LOOP.
013000*----------------------------------------------------------------
013100 A119-FIND-USER-EX.
013200*----------------------------------------------------------------
013300     EXIT.
013400****************************************************************
