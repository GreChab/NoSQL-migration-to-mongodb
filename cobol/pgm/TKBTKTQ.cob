000100****************************************************************
000200 IDENTIFICATION DIVISION.
000300****************************************************************
000400 PROGRAM-ID.     TKBTKTQ.
000500 AUTHOR.         R D KOWALSKI.
000600 INSTALLATION.   DATA PROCESSING - TICKET BOOKING SYSTEM.
000700 DATE-WRITTEN.   14 FEB 2006.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED COMMON MODULE THAT ANSWERS THE
001200*               TWO TICKET INQUIRY LISTINGS - TICKETS BOOKED BY
001300*               A GIVEN USER, AND TICKETS BOOKED FOR A GIVEN
001400*               EVENT - BY JOINING THE IN-MEMORY TICKET TABLE
001500*               AGAINST THE USER AND EVENT TABLES BUILT BY
001600*               TKBMAIN.
001700*
001800*----------------------------------------------------------------
001900* HISTORY OF MODIFICATION:
002000*----------------------------------------------------------------
002100* TKB0073 - RDK - 14/02/2006 - REQ 5904 - INITIAL VERSION.
002200* TKB0088 - RDK - 28/05/2009 - REQ 6690 - ADD PAGE-NUMBER         TKB0088
002300*                              SUPPORT - PREVIOUSLY RETURNED      TKB0088
002400*                              EVERY MATCHING TICKET IN ONE GO.   TKB0088
002500*----------------------------------------------------------------
002600 EJECT
002700****************************************************************
002800 ENVIRONMENT DIVISION.
002900****************************************************************
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-AS400.
003200 OBJECT-COMPUTER. IBM-AS400.
003300 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
003400
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700
003800****************************************************************
003900 DATA DIVISION.
004000****************************************************************
004100 FILE SECTION.
004200
004300****************************************************************
004400 WORKING-STORAGE SECTION.
004500****************************************************************
004600 01  FILLER                          PIC X(24)  VALUE
004700         "** PROGRAM TKBTKTQ   **".
004800
004900* ------------------ PROGRAM WORKING STORAGE -------------------*
005000 01  WK-C-WORK-AREA.
005100     05  WK-C-FOUND-SW               PIC X(01).
005200         88  WK-C-ROW-FOUND                 VALUE "Y".
005300         88  WK-C-ROW-NOT-FOUND             VALUE "N".
005400     05  WK-C-MATCH-COUNT            PIC 9(04) COMP.
005500     05  WK-C-EVENT-SAVE-IDX         PIC 9(04) COMP.
005600     05  WK-C-USER-SAVE-IDX          PIC 9(04) COMP.
005700     05  FILLER                      PIC X(10).
005800
005900****************************************************************
006000 LINKAGE SECTION.
006100****************************************************************
006200     COPY TKBTDET.
006300
006400     COPY TKBTABS.
006500 EJECT
006600****************************************************************
006700 PROCEDURE DIVISION USING WK-C-TKTQ-RECORD WK-C-MASTER-TABLES.
006800****************************************************************
006900 MAIN-MODULE.
007000     PERFORM A000-PROCESS-CALLED-ROUTINE
007100        THRU A099-PROCESS-CALLED-ROUTINE-EX.
007200     GOBACK.
007300
007400*----------------------------------------------------------------
007500 A000-PROCESS-CALLED-ROUTINE.
007600*----------------------------------------------------------------
007700     INITIALIZE WK-C-TKTQ-OUTPUT.
007800     SET TKTQ-KEY-NOT-FOUND           TO TRUE.
007900     MOVE SPACES                     TO WK-C-TKTQ-ERROR-CD.
008000
008100     IF  TKTQ-LIST-BY-USER
008200         PERFORM B100-LIST-BY-USER THRU B199-LIST-BY-USER-EX
008300     ELSE
008400     IF  TKTQ-LIST-BY-EVENT
008500         PERFORM B200-LIST-BY-EVENT THRU B299-LIST-BY-EVENT-EX
008600     END-IF.
008700*----------------------------------------------------------------
008800 A099-PROCESS-CALLED-ROUTINE-EX.
008900*----------------------------------------------------------------
009000     EXIT.
009100 EJECT
009200*----------------------------------------------------------------
009300 B100-LIST-BY-USER.
009400*----------------------------------------------------------------
009500     MOVE "N"                        TO WK-C-FOUND-SW.
009600     SET WK-C-USER-IDX                TO 1.
009700 B110-FIND-USER-LOOP.
009800     IF  WK-C-USER-IDX > WK-C-USER-COUNT
009900         GO TO B120-FIND-USER-DONE.
010000     IF  WK-T-USER-ID(WK-C-USER-IDX) = WK-C-TKTQ-USER-ID
010100         MOVE "Y"                    TO WK-C-FOUND-SW
010200         GO TO B120-FIND-USER-DONE.
010300     SET WK-C-USER-IDX UP BY 1.
010400     GO TO B110-FIND-USER-LOOP.
010500 B120-FIND-USER-DONE.
010600     IF  WK-C-ROW-NOT-FOUND
010700         MOVE "COM0404"              TO WK-C-TKTQ-ERROR-CD
010800         GO TO B199-LIST-BY-USER-EX.
010900
011000     MOVE ZERO                       TO WK-C-TKTQ-LINE-COUNT
011100                                        WK-C-MATCH-COUNT.
011200     SET WK-C-TICKET-IDX             TO 1.
011300 B130-SCAN-TICKET-LOOP.
011400     IF  WK-C-TICKET-IDX > WK-C-TICKET-COUNT
011500         GO TO B199-LIST-BY-USER-EX.
011600     IF  WK-T-TICKET-USER-ID(WK-C-TICKET-IDX) NOT =
011700             WK-C-TKTQ-USER-ID
011800         GO TO B140-SCAN-TICKET-NEXT.
011900
012000     IF  (WK-C-MATCH-COUNT / TKB-PAGE-SIZE) + 1 NOT =
012100             WK-C-TKTQ-PAGE-NUM
012200         ADD 1                       TO WK-C-MATCH-COUNT
012300         GO TO B140-SCAN-TICKET-NEXT.
012400     IF  WK-C-TKTQ-LINE-COUNT >= TKB-PAGE-SIZE
012500         GO TO B199-LIST-BY-USER-EX.
012600
012700     PERFORM C100-JOIN-EVENT-AND-USER
012800        THRU C199-JOIN-EVENT-AND-USER-EX.
012900     ADD 1                           TO WK-C-TKTQ-LINE-COUNT
013000                                        WK-C-MATCH-COUNT.
013100 B140-SCAN-TICKET-NEXT.
013200     SET WK-C-TICKET-IDX UP BY 1.
013300     GO TO B130-SCAN-TICKET-LOOP.
013400*----------------------------------------------------------------
013500 B199-LIST-BY-USER-EX.
013600*----------------------------------------------------------------
013700     EXIT.
013800 EJECT
013900*----------------------------------------------------------------
014000 B200-LIST-BY-EVENT.
014100*----------------------------------------------------------------
014200     MOVE "N"                        TO WK-C-FOUND-SW.
014300     SET WK-C-EVENT-IDX               TO 1.
014400 B210-FIND-EVENT-LOOP.
014500     IF  WK-C-EVENT-IDX > WK-C-EVENT-COUNT
014600         GO TO B220-FIND-EVENT-DONE.
014700     IF  WK-T-EVENT-ID(WK-C-EVENT-IDX) = WK-C-TKTQ-EVENT-ID
014800         MOVE "Y"                    TO WK-C-FOUND-SW
014900         GO TO B220-FIND-EVENT-DONE.
015000     SET WK-C-EVENT-IDX UP BY 1.
015100     GO TO B210-FIND-EVENT-LOOP.
015200 B220-FIND-EVENT-DONE.
015300     IF  WK-C-ROW-NOT-FOUND
015400         MOVE "COM0404"              TO WK-C-TKTQ-ERROR-CD
015500         GO TO B299-LIST-BY-EVENT-EX.
015600
015700     MOVE ZERO                       TO WK-C-TKTQ-LINE-COUNT
015800                                        WK-C-MATCH-COUNT.
015900     SET WK-C-TICKET-IDX             TO 1.
016000 B230-SCAN-TICKET-LOOP.
016100     IF  WK-C-TICKET-IDX > WK-C-TICKET-COUNT
016200         GO TO B299-LIST-BY-EVENT-EX.
016300     IF  WK-T-TICKET-EVENT-ID(WK-C-TICKET-IDX) NOT =
016400             WK-C-TKTQ-EVENT-ID
016500         GO TO B240-SCAN-TICKET-NEXT.
016600
016700     IF  (WK-C-MATCH-COUNT / TKB-PAGE-SIZE) + 1 NOT =
016800             WK-C-TKTQ-PAGE-NUM
016900         ADD 1                       TO WK-C-MATCH-COUNT
017000         GO TO B240-SCAN-TICKET-NEXT.
017100     IF  WK-C-TKTQ-LINE-COUNT >= TKB-PAGE-SIZE
017200         GO TO B299-LIST-BY-EVENT-EX.
017300
017400     PERFORM C100-JOIN-EVENT-AND-USER
017500        THRU C199-JOIN-EVENT-AND-USER-EX.
017600     ADD 1                           TO WK-C-TKTQ-LINE-COUNT
017700                                        WK-C-MATCH-COUNT.
017800 B240-SCAN-TICKET-NEXT.
017900     SET WK-C-TICKET-IDX UP BY 1.
018000     GO TO B230-SCAN-TICKET-LOOP.
018100*----------------------------------------------------------------
018200 B299-LIST-BY-EVENT-EX.
018300*----------------------------------------------------------------
018400     EXIT.
018500 EJECT
018600*----------------------------------------------------------------
018700 C100-JOIN-EVENT-AND-USER.
018800*----------------------------------------------------------------
018900*    THE TICKET CURRENTLY POSITIONED AT WK-C-TICKET-IDX IS JOINED
019000*    AGAINST ITS OWNING EVENT AND USER ROWS AND APPENDED TO THE
019100*    OUTPUT DETAIL TABLE AT WK-C-TKTQ-LINE-COUNT + 1.
019200     SET WK-C-TKTQ-IDX      TO WK-C-TKTQ-LINE-COUNT.
019300     SET WK-C-TKTQ-IDX UP BY 1.
019400
019500     MOVE WK-T-TICKET-ID(WK-C-TICKET-IDX)
019600                         TO TD-TICKET-ID(WK-C-TKTQ-IDX).
019700     MOVE WK-T-TICKET-PLACE(WK-C-TICKET-IDX)
019800                         TO TD-PLACE(WK-C-TKTQ-IDX).
019900     MOVE WK-T-TICKET-CATEGORY(WK-C-TICKET-IDX)
020000                         TO TD-CATEGORY(WK-C-TKTQ-IDX).
020100
020200     SET WK-C-USER-SAVE-IDX  TO WK-C-USER-IDX.
020300     MOVE "N"                TO WK-C-FOUND-SW.
020400     SET WK-C-USER-IDX       TO 1.
020500 C110-FIND-TICKET-USER-LOOP.
020600     IF  WK-C-USER-IDX > WK-C-USER-COUNT
020700         GO TO C120-FIND-TICKET-USER-DONE.
020800     IF  WK-T-USER-ID(WK-C-USER-IDX) =
020900             WK-T-TICKET-USER-ID(WK-C-TICKET-IDX)
021000         MOVE "Y"            TO WK-C-FOUND-SW
021100         GO TO C120-FIND-TICKET-USER-DONE.
021200     SET WK-C-USER-IDX UP BY 1.
021300     GO TO C110-FIND-TICKET-USER-LOOP.
021400 C120-FIND-TICKET-USER-DONE.
021500     IF  WK-C-ROW-FOUND
021600         MOVE WK-T-USER-ID(WK-C-USER-IDX)
021700                         TO TD-USER-ID(WK-C-TKTQ-IDX)
021800         MOVE WK-T-USER-NAME(WK-C-USER-IDX)
021900                         TO TD-USER-NAME(WK-C-TKTQ-IDX)
022000         MOVE WK-T-USER-EMAIL(WK-C-USER-IDX)
022100                         TO TD-USER-EMAIL(WK-C-TKTQ-IDX)
022200     END-IF.
022300     SET WK-C-USER-IDX       TO WK-C-USER-SAVE-IDX.
022400
022500     SET WK-C-EVENT-SAVE-IDX TO WK-C-EVENT-IDX.
022600     MOVE "N"                TO WK-C-FOUND-SW.
022700     SET WK-C-EVENT-IDX      TO 1.
022800 C130-FIND-TICKET-EVENT-LOOP.
022900     IF  WK-C-EVENT-IDX > WK-C-EVENT-COUNT
023000         GO TO C140-FIND-TICKET-EVENT-DONE.
023100     IF  WK-T-EVENT-ID(WK-C-EVENT-IDX) =
023200             WK-T-TICKET-EVENT-ID(WK-C-TICKET-IDX)
023300         MOVE "Y"            TO WK-C-FOUND-SW
023400         GO TO C140-FIND-TICKET-EVENT-DONE.
023500     SET WK-C-EVENT-IDX UP BY 1.
023600     GO TO C130-FIND-TICKET-EVENT-LOOP.
023700 C140-FIND-TICKET-EVENT-DONE.
023800     IF  WK-C-ROW-FOUND
023900         MOVE WK-T-EVENT-ID(WK-C-EVENT-IDX)
024000                         TO TD-EVENT-ID(WK-C-TKTQ-IDX)
024100         MOVE WK-T-EVENT-TITLE(WK-C-EVENT-IDX)
024200                         TO TD-EVENT-TITLE(WK-C-TKTQ-IDX)
024300         MOVE WK-T-EVENT-DATE(WK-C-EVENT-IDX)
024400                         TO TD-EVENT-DATE(WK-C-TKTQ-IDX)
024500         MOVE WK-T-EVENT-PRICE(WK-C-EVENT-IDX)
024600                         TO TD-EVENT-PRICE(WK-C-TKTQ-IDX)
024700     END-IF.
024800     SET WK-C-EVENT-IDX      TO WK-C-EVENT-SAVE-IDX.
024900*----------------------------------------------------------------
025000 C199-JOIN-EVENT-AND-USER-EX.
025100*----------------------------------------------------------------
025200     EXIT.
025300****************************************************************
