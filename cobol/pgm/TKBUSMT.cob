000100****************************************************************
000200 IDENTIFICATION DIVISION.
000300****************************************************************
000400 PROGRAM-ID.     TKBUSMT.
000500 AUTHOR.         R H LACOMBE.
000600 INSTALLATION.   DATA PROCESSING - TICKET BOOKING SYSTEM.
000700 DATE-WRITTEN.   22 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED COMMON MODULE THAT PERFORMS ALL
001200*               USER MAINTENANCE AND USER LOOKUP FUNCTIONS
001300*               AGAINST THE IN-MEMORY USER TABLE BUILT BY
001400*               TKBMAIN. THE CALLER SELECTS THE FUNCTION BY
001500*               SETTING WK-C-USMT-FUNCTION ON THE LINKAGE AREA.
001600*NOTE        :  A NEW USER IS ALWAYS CREATED WITHOUT A MONEY
001700*               ACCOUNT - SEE TKBACCT FOR HOW ACCOUNTS ARE OPENED.
001800*
001900*----------------------------------------------------------------
002000* HISTORY OF MODIFICATION:
002100*----------------------------------------------------------------
002200* TKB0012 - RHL - 22/03/1991 - INITIAL VERSION - GET BY ID AND    TKB0012
002300*                              CREATE USER ONLY.                  TKB0012
002400* TKB0024 - RHL - 14/08/1992 - REQ 0410 - ADD GET BY E-MAIL,      TKB0024
002500*                              SEARCH BY NAME, UPDATE AND         TKB0024
002600*                              DELETE FUNCTIONS.                  TKB0024
002700* TKB0030 - RHL - 02/02/1999 - Y2K REVIEW - NO DATE FIELDS ON     TKB0030
002800*                              THIS RECORD, NO CHANGE REQUIRED.   TKB0030
002900* TKB0052 - DSM - 07/08/2002 - REQ 4471 - WIDEN E-MAIL FIELDS     TKB0052
003000*                              TO X(40) TO MATCH TKBUSER.CPY.     TKB0052
003100*----------------------------------------------------------------
003200 EJECT
003300****************************************************************
003400 ENVIRONMENT DIVISION.
003500****************************************************************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-AS400.
003800 OBJECT-COMPUTER. IBM-AS400.
003900 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300
004400****************************************************************
004500 DATA DIVISION.
004600****************************************************************
004700 FILE SECTION.
004800
004900****************************************************************
005000 WORKING-STORAGE SECTION.
005100****************************************************************
005200 01  FILLER                          PIC X(24)  VALUE
005300         "** PROGRAM TKBUSMT   **".
005400
005500* ------------------ PROGRAM WORKING STORAGE -------------------*
005600 01  WK-C-WORK-AREA.
005700     05  WK-C-FOUND-SW               PIC X(01).
005800         88  WK-C-ROW-FOUND                 VALUE "Y".
005900         88  WK-C-ROW-NOT-FOUND             VALUE "N".
006000     05  WK-C-DUP-SW                 PIC X(01).
006100         88  WK-C-DUP-FOUND                  VALUE "Y".
006200         88  WK-C-DUP-NOT-FOUND              VALUE "N".
006300     05  WK-C-MATCH-COUNT            PIC 9(04) COMP.
006400     05  WK-C-XNID-AREA.
006500         10  WK-C-XNID-DOMAIN        PIC X(01).
006600         10  WK-C-XNID-NEXT-KEY      PIC 9(09).
006700         10  WK-C-XNID-ERROR-CD      PIC X(07).
006800     05  FILLER                      PIC X(10).
006900
007000****************************************************************
007100 LINKAGE SECTION.
007200****************************************************************
007300 01  WK-C-USMT-RECORD.
007400     05  WK-C-USMT-INPUT.
007500         10  WK-C-USMT-FUNCTION      PIC X(01).
007600             88  USMT-FUNC-GET-BY-ID         VALUE "G".
007700             88  USMT-FUNC-GET-BY-EMAIL      VALUE "M".
007800             88  USMT-FUNC-SEARCH-NAME       VALUE "N".
007900             88  USMT-FUNC-CREATE            VALUE "C".
008000             88  USMT-FUNC-UPDATE            VALUE "U".
008100             88  USMT-FUNC-DELETE            VALUE "X".
008200         10  WK-C-USMT-USER-ID       PIC 9(09).
008300         10  WK-C-USMT-NAME          PIC X(30).
008400         10  WK-C-USMT-EMAIL         PIC X(40).
008500         10  WK-C-USMT-PAGE-NUM      PIC 9(04).
008600     05  WK-C-USMT-OUTPUT.
008700         10  WK-C-USMT-FOUND-SW      PIC X(01).
008800             88  USMT-KEY-FOUND              VALUE "Y".
008900             88  USMT-KEY-NOT-FOUND          VALUE "N".
009000         10  WK-C-USMT-REASON        PIC X(30).
009100         10  WK-C-USMT-OUT-USER-ID   PIC 9(09).
009200         10  WK-C-USMT-OUT-NAME      PIC X(30).
009300         10  WK-C-USMT-OUT-EMAIL     PIC X(40).
009400         10  WK-C-USMT-LINE-COUNT    PIC 9(02) COMP-3.
009500         10  WK-C-USMT-LIST-TAB OCCURS 10 TIMES
009600                     INDEXED BY WK-C-USMT-LIST-IDX.
009700             15  UL-USER-ID          PIC 9(09).
009800             15  UL-USER-NAME        PIC X(30).
009900             15  UL-USER-EMAIL       PIC X(40).
010000     05  FILLER                      PIC X(05).
010100
010200     COPY TKBTABS.
010300 EJECT
010400****************************************************************
010500 PROCEDURE DIVISION USING WK-C-USMT-RECORD WK-C-MASTER-TABLES.
010600****************************************************************
010700 MAIN-MODULE.
010800     PERFORM A000-PROCESS-CALLED-ROUTINE
010900        THRU A099-PROCESS-CALLED-ROUTINE-EX.
011000     GOBACK.
011100
011200*----------------------------------------------------------------
011300 A000-PROCESS-CALLED-ROUTINE.
011400*----------------------------------------------------------------
011500     INITIALIZE WK-C-USMT-OUTPUT.
011600     SET USMT-KEY-NOT-FOUND           TO TRUE.
011700
011800     IF  USMT-FUNC-GET-BY-ID
011900         PERFORM B100-GET-BY-ID THRU B199-GET-BY-ID-EX
012000     ELSE
012100     IF  USMT-FUNC-GET-BY-EMAIL
012200         PERFORM B200-GET-BY-EMAIL THRU B299-GET-BY-EMAIL-EX
012300     ELSE
012400     IF  USMT-FUNC-SEARCH-NAME
012500         PERFORM B300-SEARCH-BY-NAME THRU B399-SEARCH-BY-NAME-EX
012600     ELSE
012700     IF  USMT-FUNC-CREATE
012800         PERFORM B400-CREATE-USER THRU B499-CREATE-USER-EX
012900     ELSE
013000     IF  USMT-FUNC-UPDATE
013100         PERFORM B500-UPDATE-USER THRU B599-UPDATE-USER-EX
013200     ELSE
013300     IF  USMT-FUNC-DELETE
013400         PERFORM B600-DELETE-USER THRU B699-DELETE-USER-EX
013500     END-IF END-IF END-IF END-IF END-IF.
013600
013700*----------------------------------------------------------------
013800 A099-PROCESS-CALLED-ROUTINE-EX.
013900*----------------------------------------------------------------
014000     EXIT.
014100 EJECT
014200*----------------------------------------------------------------
014300 B100-GET-BY-ID.
014400*----------------------------------------------------------------
014500     PERFORM C100-FIND-USER-BY-ID THRU C199-FIND-USER-BY-ID-EX.
014600     IF  WK-C-ROW-NOT-FOUND
014700         MOVE "USER NOT FOUND"       TO WK-C-USMT-REASON
014800         GO TO B199-GET-BY-ID-EX.
014900
015000     SET USMT-KEY-FOUND               TO TRUE.
015100     PERFORM C900-MOVE-TAB-ROW-TO-OUTPUT
015200        THRU C999-MOVE-TAB-ROW-TO-OUTPUT-EX.
015300*----------------------------------------------------------------
015400 B199-GET-BY-ID-EX.
015500*----------------------------------------------------------------
015600     EXIT.
015700 EJECT
015800*----------------------------------------------------------------
015900 B200-GET-BY-EMAIL.
016000*----------------------------------------------------------------
016100     IF  WK-C-USMT-EMAIL = SPACES
016200         MOVE "USER NOT FOUND"       TO WK-C-USMT-REASON
016300         GO TO B299-GET-BY-EMAIL-EX.
016400
016500     MOVE "N"                        TO WK-C-FOUND-SW.
016600     SET WK-C-USER-IDX                TO 1.
016700 B210-GET-BY-EMAIL-LOOP.
016800     IF  WK-C-USER-IDX > WK-C-USER-COUNT
016900         GO TO B220-GET-BY-EMAIL-DONE.
017000     IF  WK-T-USER-EMAIL(WK-C-USER-IDX) = WK-C-USMT-EMAIL
017100         MOVE "Y"                    TO WK-C-FOUND-SW
017200         GO TO B220-GET-BY-EMAIL-DONE.
017300     SET WK-C-USER-IDX UP BY 1.
017400     GO TO B210-GET-BY-EMAIL-LOOP.
017500 B220-GET-BY-EMAIL-DONE.
017600     IF  WK-C-ROW-NOT-FOUND
017700         MOVE "USER NOT FOUND"       TO WK-C-USMT-REASON
017800         GO TO B299-GET-BY-EMAIL-EX.
017900
018000     SET USMT-KEY-FOUND               TO TRUE.
018100     PERFORM C900-MOVE-TAB-ROW-TO-OUTPUT
018200        THRU C999-MOVE-TAB-ROW-TO-OUTPUT-EX.
018300*----------------------------------------------------------------
018400 B299-GET-BY-EMAIL-EX.
018500*----------------------------------------------------------------
018600     EXIT.
018700 EJECT
018800*----------------------------------------------------------------
018900 B300-SEARCH-BY-NAME.
019000*----------------------------------------------------------------
019100     MOVE ZERO                       TO WK-C-USMT-LINE-COUNT.
019200     IF  WK-C-USMT-NAME = SPACES
019300         GO TO B399-SEARCH-BY-NAME-EX.
019400
019500     MOVE ZERO                       TO WK-C-MATCH-COUNT.
019600     SET WK-C-USER-IDX                TO 1.
019700 B310-SEARCH-NAME-LOOP.
019800     IF  WK-C-USER-IDX > WK-C-USER-COUNT
019900         GO TO B399-SEARCH-BY-NAME-EX.
020000     IF  WK-T-USER-NAME(WK-C-USER-IDX) NOT = WK-C-USMT-NAME
020100         GO TO B320-SEARCH-NAME-NEXT.
020200
020300     IF  (WK-C-MATCH-COUNT / TKB-PAGE-SIZE) + 1 NOT =
020400             WK-C-USMT-PAGE-NUM
020500         ADD 1                       TO WK-C-MATCH-COUNT
020600         GO TO B320-SEARCH-NAME-NEXT.
020700     IF  WK-C-USMT-LINE-COUNT >= TKB-PAGE-SIZE
020800         GO TO B399-SEARCH-BY-NAME-EX.
020900
021000     ADD 1                           TO WK-C-USMT-LINE-COUNT
021100                                        WK-C-MATCH-COUNT.
021200     SET WK-C-USMT-LIST-IDX          TO WK-C-USMT-LINE-COUNT.
021300     MOVE WK-T-USER-ID(WK-C-USER-IDX)
021400                             TO UL-USER-ID(WK-C-USMT-LIST-IDX).
021500     MOVE WK-T-USER-NAME(WK-C-USER-IDX)
021600                             TO UL-USER-NAME(WK-C-USMT-LIST-IDX).
021700     MOVE WK-T-USER-EMAIL(WK-C-USER-IDX)
021800                             TO UL-USER-EMAIL(WK-C-USMT-LIST-IDX).
021900 B320-SEARCH-NAME-NEXT.
022000     SET WK-C-USER-IDX UP BY 1.
022100     GO TO B310-SEARCH-NAME-LOOP.
022200*----------------------------------------------------------------
022300 B399-SEARCH-BY-NAME-EX.
022400*----------------------------------------------------------------
022500     EXIT.
022600 EJECT
022700*----------------------------------------------------------------
022800 B400-CREATE-USER.
022900*----------------------------------------------------------------
023000     MOVE "U"                        TO WK-C-XNID-DOMAIN.
023100     CALL "TKBXNID" USING WK-C-XNID-AREA.
023200     IF  WK-C-XNID-ERROR-CD NOT = SPACES
023300         MOVE "USER ID ASSIGNMENT FAILED" TO WK-C-USMT-REASON
023400         GO TO B499-CREATE-USER-EX.
023500
023600     ADD 1                           TO WK-C-USER-COUNT.
023700     SET WK-C-USER-IDX                TO WK-C-USER-COUNT.
023800     MOVE WK-C-XNID-NEXT-KEY TO WK-T-USER-ID(WK-C-USER-IDX).
023900     MOVE WK-C-USMT-NAME     TO WK-T-USER-NAME(WK-C-USER-IDX).
024000     MOVE WK-C-USMT-EMAIL    TO WK-T-USER-EMAIL(WK-C-USER-IDX).
024100     MOVE "N"                TO WK-T-ACCT-FLAG(WK-C-USER-IDX).
024200     MOVE ZERO               TO WK-T-ACCT-MONEY(WK-C-USER-IDX).
024300
024400     SET USMT-KEY-FOUND               TO TRUE.
024500     MOVE SPACES                     TO WK-C-USMT-REASON.
024600     MOVE WK-C-XNID-NEXT-KEY          TO WK-C-USMT-OUT-USER-ID.
024700*----------------------------------------------------------------
024800 B499-CREATE-USER-EX.
024900*----------------------------------------------------------------
025000     EXIT.
025100 EJECT
025200*----------------------------------------------------------------
025300 B500-UPDATE-USER.
025400*----------------------------------------------------------------
025500     PERFORM C100-FIND-USER-BY-ID THRU C199-FIND-USER-BY-ID-EX.
025600     IF  WK-C-ROW-NOT-FOUND
025700         MOVE "USER NOT FOUND"       TO WK-C-USMT-REASON
025800         GO TO B599-UPDATE-USER-EX.
025900
026000     PERFORM C200-FIND-USER-BY-EMAIL THRU C299-FIND-USER-BY-EMAIL-EX.
026100     IF  WK-C-DUP-FOUND AND
026200         WK-T-USER-ID(WK-C-USER-IDX) NOT = WK-C-USMT-USER-ID
026300         MOVE "DUPLICATE EMAIL"      TO WK-C-USMT-REASON
026400         GO TO B599-UPDATE-USER-EX.
026500
026600     PERFORM C100-FIND-USER-BY-ID THRU C199-FIND-USER-BY-ID-EX.
026700     MOVE WK-C-USMT-NAME     TO WK-T-USER-NAME(WK-C-USER-IDX).
026800     MOVE WK-C-USMT-EMAIL    TO WK-T-USER-EMAIL(WK-C-USER-IDX).
026900
027000     SET USMT-KEY-FOUND               TO TRUE.
027100     MOVE SPACES                     TO WK-C-USMT-REASON.
027200*----------------------------------------------------------------
027300 B599-UPDATE-USER-EX.
027400*----------------------------------------------------------------
027500     EXIT.
027600 EJECT
027700*----------------------------------------------------------------
027800 B600-DELETE-USER.
027900*----------------------------------------------------------------
028000     PERFORM C100-FIND-USER-BY-ID THRU C199-FIND-USER-BY-ID-EX.
028100     IF  WK-C-ROW-NOT-FOUND
028200         MOVE "USER NOT FOUND"       TO WK-C-USMT-REASON
028300         GO TO B699-DELETE-USER-EX.
028400
028500     PERFORM C300-REMOVE-USER-ROW THRU C399-REMOVE-USER-ROW-EX.
028600     SET USMT-KEY-FOUND               TO TRUE.
028700     MOVE SPACES                     TO WK-C-USMT-REASON.
028800*----------------------------------------------------------------
028900 B699-DELETE-USER-EX.
029000*----------------------------------------------------------------
029100     EXIT.
029200 EJECT
029300*----------------------------------------------------------------
029400 C100-FIND-USER-BY-ID.
029500*----------------------------------------------------------------
029600     MOVE "N"                        TO WK-C-FOUND-SW.
029700     SET WK-C-USER-IDX                TO 1.
029800 C110-FIND-USER-BY-ID-LOOP.
029900     IF  WK-C-USER-IDX > WK-C-USER-COUNT
030000         GO TO C199-FIND-USER-BY-ID-EX.
030100     IF  WK-T-USER-ID(WK-C-USER-IDX) = WK-C-USMT-USER-ID
030200         MOVE "Y"                    TO WK-C-FOUND-SW
030300         GO TO C199-FIND-USER-BY-ID-EX.
030400     SET WK-C-USER-IDX UP BY 1.
030500     GO TO C110-FIND-USER-BY-ID-LOOP.
030600*----------------------------------------------------------------
030700 C199-FIND-USER-BY-ID-EX.
030800*----------------------------------------------------------------
030900     EXIT.
031000 EJECT
031100*----------------------------------------------------------------
031200 C200-FIND-USER-BY-EMAIL.
031300*----------------------------------------------------------------
031400     MOVE "N"                        TO WK-C-DUP-SW.
031500     SET WK-C-USER-IDX                TO 1.
031600 C210-FIND-USER-BY-EMAIL-LOOP.
031700     IF  WK-C-USER-IDX > WK-C-USER-COUNT
031800         GO TO C299-FIND-USER-BY-EMAIL-EX.
031900     IF  WK-T-USER-EMAIL(WK-C-USER-IDX) = WK-C-USMT-EMAIL
032000         MOVE "Y"                    TO WK-C-DUP-SW
032100         GO TO C299-FIND-USER-BY-EMAIL-EX.
032200     SET WK-C-USER-IDX UP BY 1.
032300     GO TO C210-FIND-USER-BY-EMAIL-LOOP.
032400*----------------------------------------------------------------
032500 C299-FIND-USER-BY-EMAIL-EX.
032600*----------------------------------------------------------------
032700     EXIT.
032800 EJECT
032900*----------------------------------------------------------------
033000 C300-REMOVE-USER-ROW.
033100*----------------------------------------------------------------
033200*    WK-C-USER-IDX IS ALREADY POSITIONED AT THE MATCHING ROW BY
033300*    THE C100 LOOKUP THAT PRECEDES EVERY CALL TO THIS PARAGRAPH.
033400 C310-SHIFT-USER-ROWS-LOOP.
033500     IF  WK-C-USER-IDX >= WK-C-USER-COUNT
033600         GO TO C320-SHIFT-USER-ROWS-DONE.
033700     MOVE WK-C-USER-TAB(WK-C-USER-IDX + 1)
033800                         TO WK-C-USER-TAB(WK-C-USER-IDX).
033900     SET WK-C-USER-IDX UP BY 1.
034000     GO TO C310-SHIFT-USER-ROWS-LOOP.
034100 C320-SHIFT-USER-ROWS-DONE.
034200     SUBTRACT 1                      FROM WK-C-USER-COUNT.
034300*----------------------------------------------------------------
034400 C399-REMOVE-USER-ROW-EX.
034500*----------------------------------------------------------------
034600     EXIT.
034700 EJECT
034800*----------------------------------------------------------------
034900 C900-MOVE-TAB-ROW-TO-OUTPUT.
035000*----------------------------------------------------------------
035100     MOVE WK-T-USER-ID(WK-C-USER-IDX)    TO WK-C-USMT-OUT-USER-ID.
035200     MOVE WK-T-USER-NAME(WK-C-USER-IDX)  TO WK-C-USMT-OUT-NAME.
035300     MOVE WK-T-USER-EMAIL(WK-C-USER-IDX) TO WK-C-USMT-OUT-EMAIL.
035400*----------------------------------------------------------------
035500 C999-MOVE-TAB-ROW-TO-OUTPUT-EX.
035600*----------------------------------------------------------------
035700     EXIT.
035800****************************************************************
