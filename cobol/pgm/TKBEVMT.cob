000100****************************************************************
000200 IDENTIFICATION DIVISION.
000300****************************************************************
000400 PROGRAM-ID.     TKBEVMT.
000500 AUTHOR.         R H LACOMBE.
000600 INSTALLATION.   DATA PROCESSING - TICKET BOOKING SYSTEM.
000700 DATE-WRITTEN.   20 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED COMMON MODULE THAT PERFORMS ALL
001200*               EVENT MAINTENANCE AND EVENT LOOKUP FUNCTIONS
001300*               AGAINST THE IN-MEMORY EVENT TABLE BUILT BY
001400*               TKBMAIN. THE CALLER SELECTS THE FUNCTION BY
001500*               SETTING WK-C-EVMT-FUNCTION ON THE LINKAGE AREA.
001600*
001700*----------------------------------------------------------------
001800* HISTORY OF MODIFICATION:
001900*----------------------------------------------------------------
002000* TKB0011 - RHL - 20/03/1991 - INITIAL VERSION - GET BY ID AND    TKB0011
002100*                              CREATE EVENT ONLY.                 TKB0011
002200* TKB0022 - RHL - 02/08/1992 - REQ 0410 - ADD SEARCH BY TITLE,    TKB0022
002300*                              SEARCH BY DATE, UPDATE AND         TKB0022
002400*                              DELETE FUNCTIONS.                  TKB0022
002500* TKB0030 - RHL - 02/02/1999 - Y2K REVIEW - EVENT-DATE ALREADY    TKB0030
002600*                              CARRIES A 4-DIGIT CENTURY, NO      TKB0030
002700*                              CHANGE REQUIRED.                   TKB0030
002800* TKB0061 - DSM - 11/04/2004 - REQ 5120 - WIDEN TITLE FIELDS TO   TKB0061
002900*                              X(40) TO MATCH TKBEVNT.CPY.        TKB0061
003000*----------------------------------------------------------------
003100 EJECT
003200****************************************************************
003300 ENVIRONMENT DIVISION.
003400****************************************************************
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-AS400.
003700 OBJECT-COMPUTER. IBM-AS400.
003800 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200
004300****************************************************************
004400 DATA DIVISION.
004500****************************************************************
004600 FILE SECTION.
004700
004800****************************************************************
004900 WORKING-STORAGE SECTION.
005000****************************************************************
005100 01  FILLER                          PIC X(24)  VALUE
005200         "** PROGRAM TKBEVMT   **".
005300
005400* ------------------ PROGRAM WORKING STORAGE -------------------*
005500 01  WK-C-WORK-AREA.
005600     05  WK-C-FOUND-SW               PIC X(01).
005700         88  WK-C-ROW-FOUND                 VALUE "Y".
005800         88  WK-C-ROW-NOT-FOUND             VALUE "N".
005900     05  WK-C-DUP-SW                 PIC X(01).
006000         88  WK-C-DUP-FOUND                  VALUE "Y".
006100         88  WK-C-DUP-NOT-FOUND              VALUE "N".
006200     05  WK-C-MATCH-COUNT            PIC 9(04) COMP.
006300     05  WK-C-SKIP-COUNT             PIC 9(04) COMP.
006400     05  WK-C-XNID-AREA.
006500         10  WK-C-XNID-DOMAIN        PIC X(01).
006600         10  WK-C-XNID-NEXT-KEY      PIC 9(09).
006700         10  WK-C-XNID-ERROR-CD      PIC X(07).
006800     05  FILLER                      PIC X(10).
006900
007000****************************************************************
007100 LINKAGE SECTION.
007200****************************************************************
007300 01  WK-C-EVMT-RECORD.
007400     05  WK-C-EVMT-INPUT.
007500         10  WK-C-EVMT-FUNCTION      PIC X(01).
007600             88  EVMT-FUNC-GET-BY-ID         VALUE "G".
007700             88  EVMT-FUNC-SEARCH-TITLE      VALUE "T".
007800             88  EVMT-FUNC-SEARCH-DATE       VALUE "D".
007900             88  EVMT-FUNC-CREATE            VALUE "C".
008000             88  EVMT-FUNC-UPDATE            VALUE "U".
008100             88  EVMT-FUNC-DELETE            VALUE "X".
008200         10  WK-C-EVMT-EVENT-ID      PIC 9(09).
008300         10  WK-C-EVMT-TITLE         PIC X(40).
008400         10  WK-C-EVMT-DATE          PIC 9(08).
008500         10  WK-C-EVMT-PRICE         PIC S9(7)V99.
008600         10  WK-C-EVMT-PAGE-NUM      PIC 9(04).
008700     05  WK-C-EVMT-OUTPUT.
008800         10  WK-C-EVMT-FOUND-SW      PIC X(01).
008900             88  EVMT-KEY-FOUND              VALUE "Y".
009000             88  EVMT-KEY-NOT-FOUND          VALUE "N".
009100         10  WK-C-EVMT-REASON        PIC X(30).
009200         10  WK-C-EVMT-OUT-EVENT-ID  PIC 9(09).
009300         10  WK-C-EVMT-OUT-TITLE     PIC X(40).
009400         10  WK-C-EVMT-OUT-DATE      PIC 9(08).
009500         10  WK-C-EVMT-OUT-PRICE     PIC S9(7)V99.
009600         10  WK-C-EVMT-LINE-COUNT    PIC 9(02) COMP-3.
009700         10  WK-C-EVMT-LIST-TAB OCCURS 10 TIMES
009800                     INDEXED BY WK-C-EVMT-LIST-IDX.
009900             15  EL-EVENT-ID         PIC 9(09).
010000             15  EL-EVENT-TITLE      PIC X(40).
010100             15  EL-EVENT-DATE       PIC 9(08).
010200             15  EL-EVENT-PRICE      PIC S9(7)V99.
010300     05  FILLER                      PIC X(05).
010400
010500     COPY TKBTABS.
010600 EJECT
010700****************************************************************
010800 PROCEDURE DIVISION USING WK-C-EVMT-RECORD WK-C-MASTER-TABLES.
010900****************************************************************
011000 MAIN-MODULE.
011100     PERFORM A000-PROCESS-CALLED-ROUTINE
011200        THRU A099-PROCESS-CALLED-ROUTINE-EX.
011300     GOBACK.
011400
011500*----------------------------------------------------------------
011600 A000-PROCESS-CALLED-ROUTINE.
011700*----------------------------------------------------------------
011800     INITIALIZE WK-C-EVMT-OUTPUT.
011900     SET EVMT-KEY-NOT-FOUND           TO TRUE.
012000
012100     IF  EVMT-FUNC-GET-BY-ID
012200         PERFORM B100-GET-BY-ID THRU B199-GET-BY-ID-EX
012300     ELSE
012400     IF  EVMT-FUNC-SEARCH-TITLE
012500         PERFORM B200-SEARCH-BY-TITLE THRU B299-SEARCH-BY-TITLE-EX
012600     ELSE
012700     IF  EVMT-FUNC-SEARCH-DATE
012800         PERFORM B300-SEARCH-BY-DATE THRU B399-SEARCH-BY-DATE-EX
012900     ELSE
013000     IF  EVMT-FUNC-CREATE
013100         PERFORM B400-CREATE-EVENT THRU B499-CREATE-EVENT-EX
013200     ELSE
013300     IF  EVMT-FUNC-UPDATE
013400         PERFORM B500-UPDATE-EVENT THRU B599-UPDATE-EVENT-EX
013500     ELSE
013600     IF  EVMT-FUNC-DELETE
013700         PERFORM B600-DELETE-EVENT THRU B699-DELETE-EVENT-EX
013800     END-IF END-IF END-IF END-IF END-IF.
013900
014000*----------------------------------------------------------------
014100 A099-PROCESS-CALLED-ROUTINE-EX.
014200*----------------------------------------------------------------
014300     EXIT.
014400 EJECT
014500*----------------------------------------------------------------
014600 B100-GET-BY-ID.
014700*----------------------------------------------------------------
014800     PERFORM C100-FIND-EVENT-BY-ID THRU C199-FIND-EVENT-BY-ID-EX.
014900     IF  WK-C-ROW-NOT-FOUND
015000         MOVE "EVENT NOT FOUND"      TO WK-C-EVMT-REASON
015100         GO TO B199-GET-BY-ID-EX.
015200
015300     SET EVMT-KEY-FOUND               TO TRUE.
015400     MOVE WK-T-EVENT-ID(WK-C-EVENT-IDX)
015500                                      TO WK-C-EVMT-OUT-EVENT-ID.
015600     MOVE WK-T-EVENT-TITLE(WK-C-EVENT-IDX)
015700                                      TO WK-C-EVMT-OUT-TITLE.
015800     MOVE WK-T-EVENT-DATE(WK-C-EVENT-IDX)
015900                                      TO WK-C-EVMT-OUT-DATE.
016000     MOVE WK-T-EVENT-PRICE(WK-C-EVENT-IDX)
016100                                      TO WK-C-EVMT-OUT-PRICE.
016200*----------------------------------------------------------------
016300 B199-GET-BY-ID-EX.
016400*----------------------------------------------------------------
016500     EXIT.
016600 EJECT
016700*----------------------------------------------------------------
016800 B200-SEARCH-BY-TITLE.
016900*----------------------------------------------------------------
017000     MOVE ZERO                       TO WK-C-EVMT-LINE-COUNT.
017100     IF  WK-C-EVMT-TITLE = SPACES
017200         GO TO B299-SEARCH-BY-TITLE-EX.
017300
017400     MOVE ZERO                       TO WK-C-MATCH-COUNT
017500                                        WK-C-SKIP-COUNT.
017600     SET WK-C-EVENT-IDX              TO 1.
017700 B210-SEARCH-TITLE-LOOP.
017800     IF  WK-C-EVENT-IDX > WK-C-EVENT-COUNT
017900         GO TO B299-SEARCH-BY-TITLE-EX.
018000     IF  WK-T-EVENT-TITLE(WK-C-EVENT-IDX) NOT = WK-C-EVMT-TITLE
018100         GO TO B220-SEARCH-TITLE-NEXT.
018200
018300     IF  (WK-C-MATCH-COUNT / TKB-PAGE-SIZE) + 1 NOT =
018400             WK-C-EVMT-PAGE-NUM
018500         ADD 1                       TO WK-C-MATCH-COUNT
018600         GO TO B220-SEARCH-TITLE-NEXT.
018700     IF  WK-C-EVMT-LINE-COUNT >= TKB-PAGE-SIZE
018800         GO TO B299-SEARCH-BY-TITLE-EX.
018900
019000     ADD 1                           TO WK-C-EVMT-LINE-COUNT
019100                                        WK-C-MATCH-COUNT.
019200     SET WK-C-EVMT-LIST-IDX          TO WK-C-EVMT-LINE-COUNT.
019300     MOVE WK-T-EVENT-ID(WK-C-EVENT-IDX)
019400                             TO EL-EVENT-ID(WK-C-EVMT-LIST-IDX).
019500     MOVE WK-T-EVENT-TITLE(WK-C-EVENT-IDX)
019600                             TO EL-EVENT-TITLE(WK-C-EVMT-LIST-IDX).
019700     MOVE WK-T-EVENT-DATE(WK-C-EVENT-IDX)
019800                             TO EL-EVENT-DATE(WK-C-EVMT-LIST-IDX).
019900     MOVE WK-T-EVENT-PRICE(WK-C-EVENT-IDX)
020000                             TO EL-EVENT-PRICE(WK-C-EVMT-LIST-IDX).
020100 B220-SEARCH-TITLE-NEXT.
020200     SET WK-C-EVENT-IDX UP BY 1.
020300     GO TO B210-SEARCH-TITLE-LOOP.
020400*----------------------------------------------------------------
020500 B299-SEARCH-BY-TITLE-EX.
020600*----------------------------------------------------------------
020700     EXIT.
020800 EJECT
020900*----------------------------------------------------------------
021000 B300-SEARCH-BY-DATE.
021100*----------------------------------------------------------------
021200     MOVE ZERO                       TO WK-C-EVMT-LINE-COUNT.
021300     MOVE ZERO                       TO WK-C-MATCH-COUNT
021400                                        WK-C-SKIP-COUNT.
021500     SET WK-C-EVENT-IDX              TO 1.
021600 B310-SEARCH-DATE-LOOP.
021700     IF  WK-C-EVENT-IDX > WK-C-EVENT-COUNT
021800         GO TO B399-SEARCH-BY-DATE-EX.
021900     IF  WK-T-EVENT-DATE(WK-C-EVENT-IDX) NOT = WK-C-EVMT-DATE
022000         GO TO B320-SEARCH-DATE-NEXT.
022100
022200     IF  (WK-C-MATCH-COUNT / TKB-PAGE-SIZE) + 1 NOT =
022300             WK-C-EVMT-PAGE-NUM
022400         ADD 1                       TO WK-C-MATCH-COUNT
022500         GO TO B320-SEARCH-DATE-NEXT.
022600     IF  WK-C-EVMT-LINE-COUNT >= TKB-PAGE-SIZE
022700         GO TO B399-SEARCH-BY-DATE-EX.
022800
022900     ADD 1                           TO WK-C-EVMT-LINE-COUNT
023000                                        WK-C-MATCH-COUNT.
023100     SET WK-C-EVMT-LIST-IDX          TO WK-C-EVMT-LINE-COUNT.
023200     MOVE WK-T-EVENT-ID(WK-C-EVENT-IDX)
023300                             TO EL-EVENT-ID(WK-C-EVMT-LIST-IDX).
023400     MOVE WK-T-EVENT-TITLE(WK-C-EVENT-IDX)
023500                             TO EL-EVENT-TITLE(WK-C-EVMT-LIST-IDX).
023600     MOVE WK-T-EVENT-DATE(WK-C-EVENT-IDX)
023700                             TO EL-EVENT-DATE(WK-C-EVMT-LIST-IDX).
023800     MOVE WK-T-EVENT-PRICE(WK-C-EVENT-IDX)
023900                             TO EL-EVENT-PRICE(WK-C-EVMT-LIST-IDX).
024000 B320-SEARCH-DATE-NEXT.
024100     SET WK-C-EVENT-IDX UP BY 1.
024200     GO TO B310-SEARCH-DATE-LOOP.
024300*----------------------------------------------------------------
024400 B399-SEARCH-BY-DATE-EX.
024500*----------------------------------------------------------------
024600     EXIT.
024700 EJECT
024800*----------------------------------------------------------------
024900 B400-CREATE-EVENT.
025000*----------------------------------------------------------------
025100     IF  WK-C-EVMT-TITLE = SPACES AND WK-C-EVMT-DATE = ZERO
025200         MOVE "EMPTY REQUEST REJECTED" TO WK-C-EVMT-REASON
025300         GO TO B499-CREATE-EVENT-EX.
025400
025500     PERFORM C200-FIND-EVENT-BY-TITLE-DATE
025600        THRU C299-FIND-EVENT-BY-TITLE-DATE-EX.
025700     IF  WK-C-DUP-FOUND
025800         MOVE "DUPLICATE TITLE/DATE" TO WK-C-EVMT-REASON
025900         GO TO B499-CREATE-EVENT-EX.
026000
026100     MOVE "E"                        TO WK-C-XNID-DOMAIN.
026200     CALL "TKBXNID" USING WK-C-XNID-AREA.
026300     IF  WK-C-XNID-ERROR-CD NOT = SPACES
026400         MOVE "EVENT ID ASSIGNMENT FAILED" TO WK-C-EVMT-REASON
026500         GO TO B499-CREATE-EVENT-EX.
026600
026700     ADD 1                           TO WK-C-EVENT-COUNT.
026800     SET WK-C-EVENT-IDX              TO WK-C-EVENT-COUNT.
026900     MOVE WK-C-XNID-NEXT-KEY
027000                             TO WK-T-EVENT-ID(WK-C-EVENT-IDX).
027100     MOVE WK-C-EVMT-TITLE    TO WK-T-EVENT-TITLE(WK-C-EVENT-IDX).
027200     MOVE WK-C-EVMT-DATE     TO WK-T-EVENT-DATE(WK-C-EVENT-IDX).
027300     MOVE WK-C-EVMT-PRICE    TO WK-T-EVENT-PRICE(WK-C-EVENT-IDX).
027400
027500     SET EVMT-KEY-FOUND               TO TRUE.
027600     MOVE SPACES                     TO WK-C-EVMT-REASON.
027700     MOVE WK-C-XNID-NEXT-KEY          TO WK-C-EVMT-OUT-EVENT-ID.
027800*----------------------------------------------------------------
027900 B499-CREATE-EVENT-EX.
028000*----------------------------------------------------------------
028100     EXIT.
028200 EJECT
028300*----------------------------------------------------------------
028400 B500-UPDATE-EVENT.
028500*----------------------------------------------------------------
028600     PERFORM C100-FIND-EVENT-BY-ID THRU C199-FIND-EVENT-BY-ID-EX.
028700     IF  WK-C-ROW-NOT-FOUND
028800         MOVE "EVENT NOT FOUND"      TO WK-C-EVMT-REASON
028900         GO TO B599-UPDATE-EVENT-EX.
029000
029100     PERFORM C200-FIND-EVENT-BY-TITLE-DATE
029200        THRU C299-FIND-EVENT-BY-TITLE-DATE-EX.
029300     IF  WK-C-DUP-FOUND AND
029400         WK-T-EVENT-ID(WK-C-EVENT-IDX) NOT = WK-C-EVMT-EVENT-ID
029500         MOVE "DUPLICATE TITLE/DATE" TO WK-C-EVMT-REASON
029600         GO TO B599-UPDATE-EVENT-EX.
029700
029800     PERFORM C100-FIND-EVENT-BY-ID THRU C199-FIND-EVENT-BY-ID-EX.
029900     MOVE WK-C-EVMT-TITLE    TO WK-T-EVENT-TITLE(WK-C-EVENT-IDX).
030000     MOVE WK-C-EVMT-DATE     TO WK-T-EVENT-DATE(WK-C-EVENT-IDX).
030100     MOVE WK-C-EVMT-PRICE    TO WK-T-EVENT-PRICE(WK-C-EVENT-IDX).
030200
030300     SET EVMT-KEY-FOUND               TO TRUE.
030400     MOVE SPACES                     TO WK-C-EVMT-REASON.
030500*----------------------------------------------------------------
030600 B599-UPDATE-EVENT-EX.
030700*----------------------------------------------------------------
030800     EXIT.
030900 EJECT
031000*----------------------------------------------------------------
031100 B600-DELETE-EVENT.
031200*----------------------------------------------------------------
031300     PERFORM C100-FIND-EVENT-BY-ID THRU C199-FIND-EVENT-BY-ID-EX.
031400     IF  WK-C-ROW-NOT-FOUND
031500         MOVE "EVENT NOT FOUND"      TO WK-C-EVMT-REASON
031600         GO TO B699-DELETE-EVENT-EX.
031700
031800     PERFORM C300-REMOVE-EVENT-ROW THRU C399-REMOVE-EVENT-ROW-EX.
031900     SET EVMT-KEY-FOUND               TO TRUE.
032000     MOVE SPACES                     TO WK-C-EVMT-REASON.
032100*----------------------------------------------------------------
032200 B699-DELETE-EVENT-EX.
032300*----------------------------------------------------------------
032400     EXIT.
032500 EJECT
032600*----------------------------------------------------------------
032700 C100-FIND-EVENT-BY-ID.
032800*----------------------------------------------------------------
032900     MOVE "N"                        TO WK-C-FOUND-SW.
033000     SET WK-C-EVENT-IDX              TO 1.
033100 C110-FIND-EVENT-BY-ID-LOOP.
033200     IF  WK-C-EVENT-IDX > WK-C-EVENT-COUNT
033300         GO TO C199-FIND-EVENT-BY-ID-EX.
033400     IF  WK-T-EVENT-ID(WK-C-EVENT-IDX) = WK-C-EVMT-EVENT-ID
033500         MOVE "Y"                    TO WK-C-FOUND-SW
033600         GO TO C199-FIND-EVENT-BY-ID-EX.
033700     SET WK-C-EVENT-IDX UP BY 1.
033800     GO TO C110-FIND-EVENT-BY-ID-LOOP.
033900*----------------------------------------------------------------
034000 C199-FIND-EVENT-BY-ID-EX.
034100*----------------------------------------------------------------
034200     EXIT.
034300 EJECT
034400*----------------------------------------------------------------
034500 C200-FIND-EVENT-BY-TITLE-DATE.
034600*----------------------------------------------------------------
034700     MOVE "N"                        TO WK-C-DUP-SW.
034800     SET WK-C-EVENT-IDX              TO 1.
034900 C210-FIND-EVENT-BY-TITLE-DATE-LOOP.
035000     IF  WK-C-EVENT-IDX > WK-C-EVENT-COUNT
035100         GO TO C299-FIND-EVENT-BY-TITLE-DATE-EX.
035200     IF  WK-T-EVENT-TITLE(WK-C-EVENT-IDX) = WK-C-EVMT-TITLE AND
035300         WK-T-EVENT-DATE(WK-C-EVENT-IDX)  = WK-C-EVMT-DATE
035400         MOVE "Y"                    TO WK-C-DUP-SW
035500         GO TO C299-FIND-EVENT-BY-TITLE-DATE-EX.
035600     SET WK-C-EVENT-IDX UP BY 1.
035700     GO TO C210-FIND-EVENT-BY-TITLE-DATE-LOOP.
035800*----------------------------------------------------------------
035900 C299-FIND-EVENT-BY-TITLE-DATE-EX.
036000*----------------------------------------------------------------
036100     EXIT.
036200*----------------------------------------------------------------
036300 C300-REMOVE-EVENT-ROW.
036400*----------------------------------------------------------------
036500*    WK-C-EVENT-IDX IS ALREADY POSITIONED AT THE MATCHING ROW BY
036600*    THE C100 LOOKUP THAT PRECEDES EVERY CALL TO THIS PARAGRAPH.
036700 C310-SHIFT-EVENT-ROWS-LOOP.
036800     IF  WK-C-EVENT-IDX >= WK-C-EVENT-COUNT
036900         GO TO C320-SHIFT-EVENT-ROWS-DONE.
037000     MOVE WK-C-EVENT-TAB(WK-C-EVENT-IDX + 1)
037100                         TO WK-C-EVENT-TAB(WK-C-EVENT-IDX).
037200     SET WK-C-EVENT-IDX UP BY 1.
037300     GO TO C310-SHIFT-EVENT-ROWS-LOOP.
037400 C320-SHIFT-EVENT-ROWS-DONE.
037500     SUBTRACT 1                      FROM WK-C-EVENT-COUNT.
037600*----------------------------------------------------------------
037700 C399-REMOVE-EVENT-ROW-EX.
037800*----------------------------------------------------------------
037900     EXIT.
038000****************************************************************
