000100****************************************************************
000200* TKBTABS.CPY
000300* IN-MEMORY MASTER TABLES - BUILT BY TKBMAIN FROM THE USER,
000400* EVENT AND TICKET MASTER FILES AT THE START OF THE RUN, AND
000500* PASSED BY REFERENCE ON EVERY CALL TO THE UNIT SUBPROGRAMS SO
000600* THAT A FULL-FILE SCAN IS NOT REPEATED FOR EVERY TRANSACTION.
000700* ENTRIES ARE KEPT IN ASCENDING KEY ORDER, MATCHING THE ORDER
000800* THE MASTER FILES ARE WRITTEN BACK OUT IN AT END OF RUN.
000900*----------------------------------------------------------------
001000* HISTORY OF MODIFICATION:
001100*----------------------------------------------------------------
001200* TKB0008 - RHL - 14/03/1991 - INITIAL VERSION.
001300* TKB0062 - DSM - 11/04/2004 - REQ 5120 - WIDEN WK-T-EVENT-TITLE TKB0062
001400*                              TO MATCH TKBEVNT.CPY.             TKB0062
001500* TKB0071 - RDK - 19/06/2009 - REQ 6690 - ADD RAW ALTERNATE      TKB0071
001600*                              VIEWS OF EACH TABLE ROW FOR THE   TKB0071
001700*                              NEW TKBTKTQ PAGING LOGIC'S ROW    TKB0071
001800*                              SPREADS.                         TKB0071
001900*----------------------------------------------------------------
002000
002100 01  WK-C-MASTER-TABLES.
002200     05  WK-C-USER-COUNT             PIC 9(04) COMP.
002300     05  WK-C-USER-TAB OCCURS 9999 TIMES
002400                 INDEXED BY WK-C-USER-IDX.
002500         10  WK-T-USER-ID            PIC 9(09).
002600         10  WK-T-USER-NAME          PIC X(30).
002700         10  WK-T-USER-EMAIL         PIC X(40).
002800         10  WK-T-ACCT-FLAG          PIC X(01).
002900         10  WK-T-ACCT-MONEY         PIC S9(7)V99.
003000* RAW ALTERNATE VIEW OF A USER-TAB ROW - SAME WIDTH AS THE       TKB0071
003100* USER MASTER RECORD ITSELF - USED WHEN A ROW IS SPREAD OR       TKB0071
003200* COMPARED AS ONE STRING RATHER THAN FIELD BY FIELD.             TKB0071
003300     05  WK-C-USER-TAB-RAW REDEFINES WK-C-USER-TAB               TKB0071
003400                 OCCURS 9999 TIMES PIC X(89).                    TKB0071
003500     05  WK-C-EVENT-COUNT            PIC 9(04) COMP.
003600     05  WK-C-EVENT-TAB OCCURS 9999 TIMES
003700                 INDEXED BY WK-C-EVENT-IDX.
003800         10  WK-T-EVENT-ID           PIC 9(09).
003900         10  WK-T-EVENT-TITLE        PIC X(40).                 TKB0062
004000         10  WK-T-EVENT-DATE         PIC 9(08).
004100         10  WK-T-EVENT-PRICE        PIC S9(7)V99.
004200     05  WK-C-EVENT-TAB-RAW REDEFINES WK-C-EVENT-TAB             TKB0071
004300                 OCCURS 9999 TIMES PIC X(66).                    TKB0071
004400     05  WK-C-TICKET-COUNT           PIC 9(04) COMP.
004500     05  WK-C-TICKET-TAB OCCURS 9999 TIMES
004600                 INDEXED BY WK-C-TICKET-IDX.
004700         10  WK-T-TICKET-ID          PIC 9(09).
004800         10  WK-T-TICKET-USER-ID     PIC 9(09).
004900         10  WK-T-TICKET-EVENT-ID    PIC 9(09).
005000         10  WK-T-TICKET-PLACE       PIC 9(04).
005100         10  WK-T-TICKET-CATEGORY    PIC X(01).
005200     05  WK-C-TICKET-TAB-RAW REDEFINES WK-C-TICKET-TAB           TKB0071
005300                 OCCURS 9999 TIMES PIC X(32).                    TKB0071
005400     05  FILLER                      PIC X(05).                 TKB0071
005500****************************************************************
