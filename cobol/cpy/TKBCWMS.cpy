000100****************************************************************
000200* TKBCWMS.CPY
000300* COMMON WORK-STORAGE - FILE STATUS CONDITIONS AND SHARED
000400* CONSTANTS USED BY EVERY PROGRAM IN THE TICKET BOOKING SYSTEM.
000500*----------------------------------------------------------------
000600* HISTORY OF MODIFICATION:
000700*----------------------------------------------------------------
000800* TKB0005 - RHL - 14/03/1991 - INITIAL VERSION.
000900* TKB0088 - RDK - 28/05/2009 - REQ 6690 - ADD TKB-PAGE-SIZE     TKB0088
001000*                              CONSTANT FOR PAGED LISTINGS.     TKB0088
001100*----------------------------------------------------------------
001200
001300     05  WK-C-FILE-STATUS            PIC X(02).
001400         88  WK-C-SUCCESSFUL                VALUE "00".
001500         88  WK-C-END-OF-FILE               VALUE "10".
001600         88  WK-C-RECORD-NOT-FOUND          VALUE "23".
001700         88  WK-C-DUPLICATE-KEY             VALUE "22".
001800     05  TKB-PAGE-SIZE               PIC 9(02) COMP-3           TKB0088
001900                                     VALUE 10.                  TKB0088
002000     05  FILLER                      PIC X(05).
002100****************************************************************
