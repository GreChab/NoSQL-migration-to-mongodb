000100****************************************************************
000200* TKBUSER.CPY
000300* USER MASTER RECORD LAYOUT - TICKET BOOKING SYSTEM
000400* ONE ENTRY PER REGISTERED USER, KEYED ON USER-ID ASCENDING.
000500*----------------------------------------------------------------
000600* HISTORY OF MODIFICATION:
000700*----------------------------------------------------------------
000800* TKB0001 - RHL - 14/03/1991 - INITIAL VERSION.
000900* TKB0014 - JBT - 02/11/1993 - ADD ACCT-FLAG/ACCT-MONEY BLOCK  TKB0014
001000*                              FOR THE MONEY ACCOUNT ATTACHED  TKB0014
001100*                              TO A USER.                     TKB0014
001200* TKB0029 - RHL - 19/01/1999 - Y2K REVIEW OF THIS RECORD -     TKB0029
001300*                              NO DATE FIELDS PRESENT, NO      TKB0029
001400*                              CHANGE REQUIRED.                TKB0029
001500* TKB0052 - DSM - 07/08/2002 - REQ 4471 - WIDEN USER-EMAIL     TKB0052
001600*                              TO X(40) FOR LONGER ADDRESSES.  TKB0052
001700*----------------------------------------------------------------
001800
001900 01  TKB-USER-RECORD.
002000     05  USER-ID                     PIC 9(09).
002100*                     UNIQUE USER KEY, ASSIGNED BY TKBXNID.
002200     05  USER-NAME                   PIC X(30).
002300*                     FULL NAME, LEFT-JUSTIFIED/SPACE-PAD.
002400     05  USER-EMAIL                  PIC X(40).
002500*                     E-MAIL ADDRESS - MUST BE UNIQUE.         TKB0052
002600     05  USER-ACCOUNT-BLOCK.
002700         10  ACCT-FLAG               PIC X(01).               TKB0014
002800             88  ACCT-PRESENT               VALUE "Y".         TKB0014
002900             88  ACCT-NOT-PRESENT            VALUE "N".        TKB0014
003000         10  ACCT-MONEY              PIC S9(7)V99.             TKB0014
003100*                     ACCOUNT BALANCE, ZERO WHEN NO ACCOUNT.   TKB0014
003200
003300* RAW ALTERNATE VIEW - USED BY TKBMIGR WHEN COPYING A WHOLE
003400* RECORD IMAGE STRAIGHT ACROSS WITHOUT FIELD-BY-FIELD MOVES.
003500 01  TKB-USER-RECORD-RAW REDEFINES TKB-USER-RECORD.
003600     05  FILLER                      PIC X(89).
003700****************************************************************
