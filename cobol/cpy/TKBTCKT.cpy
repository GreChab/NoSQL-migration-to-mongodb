000100****************************************************************
000200* TKBTCKT.CPY
000300* TICKET MASTER RECORD LAYOUT - TICKET BOOKING SYSTEM
000400* ONE ENTRY PER BOOKED SEAT, KEYED ON TICKET-ID ASCENDING.
000500*----------------------------------------------------------------
000600* HISTORY OF MODIFICATION:
000700*----------------------------------------------------------------
000800* TKB0003 - RHL - 14/03/1991 - INITIAL VERSION.
000900* TKB0041 - JBT - 23/06/2001 - REQ 3390 - ADD TICKET-CATEGORY   TKB0041
001000*                              (BAR/STANDARD/PREMIUM SEATING).  TKB0041
001100*----------------------------------------------------------------
001200
001300 01  TKB-TICKET-RECORD.
001400     05  TICKET-ID                   PIC 9(09).
001500*                     UNIQUE TICKET KEY, ASSIGNED BY TKBXNID.
001600     05  TICKET-USER-ID              PIC 9(09).
001700*                     USER WHO HOLDS THE BOOKING.
001800     05  TICKET-EVENT-ID             PIC 9(09).
001900*                     EVENT THE TICKET WAS BOOKED FOR.
002000     05  TICKET-PLACE                PIC 9(04).
002100*                     SEAT / PLACE NUMBER WITHIN THE EVENT.
002200     05  TICKET-CATEGORY             PIC X(01).                 TKB0041
002300         88  CATEGORY-BAR                   VALUE "B".          TKB0041
002400         88  CATEGORY-STANDARD              VALUE "S".          TKB0041
002500         88  CATEGORY-PREMIUM               VALUE "P".          TKB0041
002600
002700* RAW ALTERNATE VIEW - USED BY TKBMIGR WHEN COPYING A WHOLE
002800* RECORD IMAGE STRAIGHT ACROSS WITHOUT FIELD-BY-FIELD MOVES.
002900 01  TKB-TICKET-RECORD-RAW REDEFINES TKB-TICKET-RECORD.
003000     05  FILLER                      PIC X(32).
003100****************************************************************
