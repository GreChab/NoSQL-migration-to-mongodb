000100****************************************************************
000200* TKBRPTL.CPY
000300* TRANSACTION RESULTS REPORT LINE - ONE LINE PER TRANSACTION
000400* PROCESSED BY TKBMAIN.
000500*----------------------------------------------------------------
000600* HISTORY OF MODIFICATION:
000700*----------------------------------------------------------------
000800* TKB0006 - RHL - 14/03/1991 - INITIAL VERSION.
000900* TKB0046 - JBT - 09/09/2001 - REQ 3601 - WIDEN RL-REASON FOR   TKB0046
001000*                              EVENT/USER MAINTENANCE REJECT    TKB0046
001100*                              TEXT.                            TKB0046
001200*----------------------------------------------------------------
001300
001400 01  TKB-REPORT-LINE.
001500     05  RL-TYPE                     PIC X(02).
001600     05  FILLER                      PIC X(02)  VALUE SPACES.
001700     05  RL-USER-ID                  PIC Z(8)9.
001800     05  FILLER                      PIC X(01)  VALUE SPACES.
001900     05  RL-EVENT-ID                 PIC Z(8)9.
002000     05  FILLER                      PIC X(01)  VALUE SPACES.
002100     05  RL-TICKET-ID                PIC Z(8)9.
002200     05  FILLER                      PIC X(02)  VALUE SPACES.
002300     05  RL-OUTCOME                  PIC X(08).
002400     05  FILLER                      PIC X(01)  VALUE SPACES.
002500     05  RL-REASON                   PIC X(30).                 TKB0046
002600     05  FILLER                      PIC X(01)  VALUE SPACES.
002700     05  RL-BALANCE                  PIC -(7)9.99.
002800     05  FILLER                      PIC X(46)  VALUE SPACES.
002900****************************************************************
