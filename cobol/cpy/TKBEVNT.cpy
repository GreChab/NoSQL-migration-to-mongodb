000100****************************************************************
000200* TKBEVNT.CPY
000300* EVENT MASTER RECORD LAYOUT - TICKET BOOKING SYSTEM
000400* ONE ENTRY PER BOOKABLE EVENT, KEYED ON EVENT-ID ASCENDING.
000500*----------------------------------------------------------------
000600* HISTORY OF MODIFICATION:
000700*----------------------------------------------------------------
000800* TKB0002 - RHL - 14/03/1991 - INITIAL VERSION.
000900* TKB0030 - RHL - 02/02/1999 - Y2K REVIEW - EVENT-DATE ALREADY  TKB0030
001000*                              CARRIES A 4-DIGIT CENTURY, NO    TKB0030
001100*                              CHANGE REQUIRED.                 TKB0030
001200* TKB0061 - DSM - 11/04/2004 - REQ 5120 - WIDEN EVENT-TITLE     TKB0061
001300*                              TO X(40).                        TKB0061
001400*----------------------------------------------------------------
001500
001600 01  TKB-EVENT-RECORD.
001700     05  EVENT-ID                    PIC 9(09).
001800*                     UNIQUE EVENT KEY, ASSIGNED BY TKBXNID.
001900     05  EVENT-TITLE                 PIC X(40).                 TKB0061
002000*                     EVENT TITLE, LEFT-JUSTIFIED/SPACE-PAD.
002100     05  EVENT-DATE                  PIC 9(08).
002200*                     EVENT DATE, FORMAT YYYYMMDD.
002300     05  EVENT-PRICE                 PIC S9(7)V99.
002400*                     STANDARD TICKET PRICE FOR THE EVENT.
002500
002600* RAW ALTERNATE VIEW - USED BY TKBMIGR WHEN COPYING A WHOLE
002700* RECORD IMAGE STRAIGHT ACROSS WITHOUT FIELD-BY-FIELD MOVES.
002800 01  TKB-EVENT-RECORD-RAW REDEFINES TKB-EVENT-RECORD.
002900     05  FILLER                      PIC X(66).
003000****************************************************************
