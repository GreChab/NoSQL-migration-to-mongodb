000100****************************************************************
000200* TKBTDET.CPY
000300* TICKET-DETAIL LINKAGE AREA - PASSED ON THE CALL TO TKBTKTQ
000400* FOR THE "TICKETS BY USER" / "TICKETS BY EVENT" INQUIRY JOINS.
000500*----------------------------------------------------------------
000600* HISTORY OF MODIFICATION:
000700*----------------------------------------------------------------
000800* TKB0073 - RDK - 14/02/2006 - REQ 5904 - INITIAL VERSION -
000900*                              TICKET INQUIRY LISTING JOIN.
001000* TKB0088 - RDK - 28/05/2009 - REQ 6690 - ADD PAGING FIELDS.    TKB0088
001100*----------------------------------------------------------------
001200
001300 01  WK-C-TKTQ-RECORD.
001400     05  WK-C-TKTQ-INPUT.
001500         10  WK-C-TKTQ-FUNCTION      PIC X(01).
001600             88  TKTQ-LIST-BY-USER          VALUE "U".
001700             88  TKTQ-LIST-BY-EVENT         VALUE "E".
001800         10  WK-C-TKTQ-USER-ID       PIC 9(09).
001900         10  WK-C-TKTQ-EVENT-ID      PIC 9(09).
002000         10  WK-C-TKTQ-PAGE-NUM      PIC 9(04).                 TKB0088
002100     05  WK-C-TKTQ-OUTPUT.
002200         10  WK-C-TKTQ-FOUND-SW      PIC X(01).
002300             88  TKTQ-KEY-FOUND              VALUE "Y".
002400             88  TKTQ-KEY-NOT-FOUND          VALUE "N".
002500         10  WK-C-TKTQ-ERROR-CD      PIC X(07).
002600         10  WK-C-TKTQ-LINE-COUNT    PIC 9(02) COMP-3.
002700         10  WK-C-TKTQ-DETAIL-TAB OCCURS 10 TIMES               TKB0088
002800                 INDEXED BY WK-C-TKTQ-IDX.
002900             15  TD-TICKET-ID            PIC 9(09).
003000             15  TD-USER-ID              PIC 9(09).
003100             15  TD-USER-NAME            PIC X(30).
003200             15  TD-USER-EMAIL           PIC X(40).
003300             15  TD-EVENT-ID             PIC 9(09).
003400             15  TD-EVENT-TITLE          PIC X(40).
003500             15  TD-EVENT-DATE           PIC 9(08).
003600             15  TD-EVENT-PRICE          PIC S9(7)V99.
003700             15  TD-PLACE                PIC 9(04).
003800             15  TD-CATEGORY             PIC X(01).
003900     05  FILLER                      PIC X(05).
004000****************************************************************
