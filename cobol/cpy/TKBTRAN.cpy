000100****************************************************************
000200* TKBTRAN.CPY
000300* BOOKING/MAINTENANCE TRANSACTION RECORD - TICKET BOOKING SYS.
000400* ONE ENTRY PER TRANSACTION IN THE DAILY INPUT FILE, READ AND
000500* PROCESSED IN ARRIVAL ORDER BY TKBMAIN.
000600*----------------------------------------------------------------
000700* HISTORY OF MODIFICATION:
000800*----------------------------------------------------------------
000900* TKB0004 - RHL - 14/03/1991 - INITIAL VERSION - BOOK/CANCEL/
001000*                              REFILL ONLY.
001100* TKB0045 - JBT - 09/09/2001 - REQ 3601 - ADD EVENT AND USER
001200*                              MAINTENANCE REQUEST TYPES.
001300* TKB0088 - RDK - 28/05/2009 - REQ 6690 - ADD LU/LE LIST
001400*                              REQUEST TYPES FOR TICKET QUERY
001500*                              RUNS (TKBTKTQ), RQ-PLACE REUSED
001600*                              AS THE REQUESTED PAGE NUMBER.
001700*----------------------------------------------------------------
001800
001900 01  TKB-TRAN-RECORD.
002000     05  RQ-TYPE                     PIC X(02).
002100         88  RQ-BOOK-TICKET                 VALUE "BK".
002200         88  RQ-CANCEL-TICKET               VALUE "CN".
002300         88  RQ-REFILL-ACCOUNT              VALUE "RF".
002400         88  RQ-CREATE-EVENT                VALUE "CE".         TKB0045
002500         88  RQ-UPDATE-EVENT                VALUE "UE".         TKB0045
002600         88  RQ-DELETE-EVENT                VALUE "DE".         TKB0045
002700         88  RQ-CREATE-USER                 VALUE "CU".         TKB0045
002800         88  RQ-UPDATE-USER                 VALUE "UU".         TKB0045
002900         88  RQ-DELETE-USER                 VALUE "DU".         TKB0045
003000         88  RQ-LIST-BY-USER                VALUE "LU".         TKB0088
003100         88  RQ-LIST-BY-EVENT               VALUE "LE".         TKB0088
003200     05  RQ-USER-ID                  PIC 9(09).
003300*                     USER KEY, WHERE APPLICABLE TO RQ-TYPE.
003400     05  RQ-EVENT-ID                 PIC 9(09).
003500*                     EVENT KEY, WHERE APPLICABLE TO RQ-TYPE.
003600     05  RQ-TICKET-ID                PIC 9(09).
003700*                     TICKET KEY - CANCEL ONLY.
003800     05  RQ-PLACE                    PIC 9(04).
003900*                     SEAT/PLACE - BOOK; PAGE NUMBER - LU/LE.   TKB0088
004000     05  RQ-CATEGORY                 PIC X(01).
004100*                     SEATING CATEGORY - BOOK ONLY.
004200     05  RQ-AMOUNT                   PIC S9(7)V99.
004300*                     MONEY AMOUNT - REFILL ONLY.
004400
004500* RAW ALTERNATE VIEW - USED TO VALIDATE THE INCOMING RECORD
004600* LENGTH BEFORE THE FIELD-BY-FIELD EDITS IN TKBMAIN BEGIN.
004700 01  TKB-TRAN-RECORD-RAW REDEFINES TKB-TRAN-RECORD.
004800     05  FILLER                      PIC X(43).
004900****************************************************************
